000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ASSET-WORK-RECORD.
000300 AUTHOR. R-F-KOWALSKI.
000400 INSTALLATION. MARKETING-SYSTEMS-DATA-MART.
000500 DATE-WRITTEN. 03/28/1986.
000600 DATE-COMPILED. 03/28/1986.
000700 SECURITY. COMPANY CONFIDENTIAL - ASSET MGMT DISTRIBUTION ONLY.
000800*****************************************************************
000900*  ASSET-WORK-RECORD                                            *
001000*  THIS IS THE MASTER WORKING LAYOUT FOR ONE CREATIVE ASSET AS  *
001100*  CARRIED THROUGH THE NIGHTLY ASSET REORG BATCH (SEE PROGRAM   *
001200*  ASSET-REORG-BATCH).  AST-RAW-INPUT-AREA IS THE SHAPE OF THE  *
001300*  RECORD AS IT COMES OFF THE ASSET INVENTORY FEED BEFORE THE   *
001400*  FILENAME PARSER RUNS; AST-WORKING-AREA IS THE SAME STORAGE   *
001500*  AFTER PARSING, ENRICHMENT AND VALIDATION HAVE FILLED IT IN.  *
001600*  ASSET-REORG-BATCH ALSO CHECKPOINTS THE IN-FLIGHT WORKING     *
001700*  TABLE TO THIS LAYOUT (ASSIGN ASTWRK) SO AN ABENDED RUN CAN   *
001800*  BE RESTARTED WITHOUT RE-READING THE WHOLE INVENTORY.         *
001900*****************************************************************
002000*                 C H A N G E   L O G
002100*----------------------------------------------------------------
002200* DATE      BY   REQUEST    DESCRIPTION                         *
002300*----------------------------------------------------------------
002400* 03/28/86  RFK  INIT       ORIGINAL LAYOUT - NAME/CLASSIFY     CR0118
002500*                           FIELDS ONLY, NO AD TIE-IN YET.           *
002600* 08/09/94  LAB  CR-1103    ADDED AD-ID/CLICKS/IMPRESSIONS/     CR1103
002700*                           CONVERSIONS/PREV-BUDGET FOR THE          *
002800*                           NEW AD-PERFORMANCE TIE-IN PROJECT.       *
002900*                           OLD LAYOUT KEPT AS A REDEFINE FOR        *
003000*                           RERUNS OF PRE-PROJECT EXTRACTS.          *
003100* 02/14/93  LAB  CR-0955    ADDED RESTART CHECKPOINT SELECT.    CR0955
003200* 09/09/98  DJH  Y2K-0009   PROD-YEAR WIDENED TO 4 DIGITS IN    Y2K009
003300*                           THE PRIOR RELEASE - CONFIRMED OK         *
003400*                           HERE, NO FURTHER CHANGE.                 *
003500*----------------------------------------------------------------
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM
004000     CLASS VALID-NAME-LETTER IS "A" THRU "Z".
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT ASSET-WORK-RECORD ASSIGN TO "ASTWRK"
004400         ORGANIZATION IS LINE SEQUENTIAL.
004500 DATA DIVISION.
004600 FILE SECTION.
004700 FD  ASSET-WORK-RECORD
004800     LABEL RECORD IS STANDARD.
004900 01  ASSET-WORK-RECORD.
005000     05  AST-RECORD-TYPE-CDE              PIC X(01).
005100         88  AST-TYPE-RAW-INPUT               VALUE 'R'.
005200         88  AST-TYPE-WORKING                 VALUE 'W'.
005300     05  AST-RAW-INPUT-AREA.
005400         10  AST-RAW-FILENAME             PIC X(80).
005500         10  AST-RAW-ASSET-ID             PIC X(12).
005600         10  AST-RAW-MIME-TYPE            PIC X(20).
005700         10  AST-RAW-PROD-DATE-TXT        PIC X(10).
005800         10  FILLER                       PIC X(118).
005900     05  AST-WORKING-AREA REDEFINES AST-RAW-INPUT-AREA.
006000         10  AST-FILENAME                 PIC X(80).
006100         10  AST-COUNTRY                  PIC X(02).
006200         10  AST-LANGUAGE                 PIC X(02).
006300         10  AST-BUYOUT-CODE              PIC X(10).
006400         10  AST-CONCEPT                  PIC X(20).
006500         10  AST-AUDIENCE                 PIC X(20).
006600         10  AST-TRANSACTION-SIDE         PIC X(10).
006700         10  AST-ASSET-FORMAT             PIC X(10).
006800         10  AST-DURATION                 PIC X(06).
006900         10  AST-FILE-FORMAT              PIC X(06).
007000         10  AST-FILE-ID                  PIC X(12).
007100         10  AST-PROD-YEAR                PIC 9(04).
007200         10  AST-PROD-MONTH               PIC 9(02).
007300         10  AST-BUDGET-AT                PIC S9(07).
007400         10  AST-AD-ID                    PIC X(12).
007500         10  AST-CLICKS-CT                PIC S9(07).
007600         10  AST-IMPRESSIONS-CT           PIC S9(09).
007700         10  AST-CONVERSIONS-CT           PIC S9(07).
007800         10  AST-VALID-NAME-FLAG          PIC X(01).
007900             88  AST-NAME-VALID               VALUE 'Y'.
008000             88  AST-NAME-INVALID             VALUE 'N'.
008100         10  AST-BUYOUT-VALID-FLAG        PIC X(01).
008200             88  AST-BUYOUT-IS-VALID           VALUE 'Y'.
008300             88  AST-BUYOUT-IS-INVALID         VALUE 'N'.
008400         10  AST-QUALITY-SCORE            PIC S9(03)V9(01).
008500         10  AST-PRIVACY-FLAG             PIC X(01).
008600             88  AST-PRIVACY-COMPLIANT         VALUE 'Y'.
008700             88  AST-PRIVACY-NOT-COMPLIANT     VALUE 'N'.
008800             88  AST-PRIVACY-CHECK-FAILED      VALUE SPACE.
008900         10  AST-PREV-BUDGET-AT           PIC S9(07).
009000         10  FILLER                       PIC X(30).
009100     05  AST-WORKING-AREA-PRE94-FMT REDEFINES AST-WORKING-AREA.
009200         10  AST-OLD-FILENAME             PIC X(80).
009300         10  AST-OLD-CLASSIFY-FIELDS      PIC X(144).
009400         10  AST-OLD-BUDGET-AT            PIC S9(05).
009500         10  FILLER                       PIC X(11).
009600     05  AST-DERIVED-METRICS-AREA.
009700         10  AST-CTR-RT                   PIC S9(01)V9(04).
009800         10  AST-CTR-MISSING-SW           PIC X(01).
009900             88  AST-CTR-IS-MISSING           VALUE 'Y'.
010000         10  AST-CVR-RT                   PIC S9(01)V9(04).
010100         10  AST-CVR-MISSING-SW           PIC X(01).
010200             88  AST-CVR-IS-MISSING           VALUE 'Y'.
010300         10  AST-PERF-SCORE               PIC S9(01)V9(04).
010400         10  AST-SCORE-MISSING-SW         PIC X(01).
010500             88  AST-SCORE-IS-MISSING         VALUE 'Y'.
010600         10  AST-OVERALL-VALID-SW         PIC X(01).
010700             88  AST-IS-OVERALL-VALID         VALUE 'Y'.
010800         10  FILLER                       PIC X(08).
010900 WORKING-STORAGE SECTION.
011000 01  FILLER                               PIC X(01) VALUE SPACE.
011100 PROCEDURE DIVISION.
011200 0000-LAYOUT-DOC-ONLY.
011300     STOP RUN.
