000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. FOLDER-HIERARCHY-SETTINGS.
000300 AUTHOR. M-T-SUAREZ.
000400 INSTALLATION. MARKETING-SYSTEMS-DATA-MART.
000500 DATE-WRITTEN. 04/02/1986.
000600 DATE-COMPILED. 04/02/1986.
000700 SECURITY. COMPANY CONFIDENTIAL - ASSET MGMT DISTRIBUTION ONLY.
000800*****************************************************************
000900*  FOLDER-HIERARCHY-SETTINGS                                    *
001000*  LAYOUT OF THE HIERARCHY-SETTINGS TABLE - ONE ROW PER FOLDER  *
001100*  LEVEL, TELLING ASSET-REORG-BATCH WHICH ASSET CLASSIFICATION  *
001200*  FIELD GOES AT WHICH LEVEL OF THE ORGANIZED-ASSETS OUTPUT     *
001300*  FOLDER PATH.  ROWS ARE SORTED INTO ASCENDING LEVEL ORDER BY  *
001400*  THE BATCH BEFORE USE; THIS TABLE ITSELF CARRIES NO ORDER.    *
001500*****************************************************************
001600*                 C H A N G E   L O G
001700*----------------------------------------------------------------
001800* DATE      BY   REQUEST    DESCRIPTION                         *
001900*----------------------------------------------------------------
002000* 04/02/86  MTS  INIT       ORIGINAL LAYOUT - LEVEL-ID AND      CR0121
002100*                           FIELD NAME, FIXED-WIDTH POSITION.        *
002200* 01/11/91  MTS  CR-0803    MARKETING WANTED "level_N" TEXT     CR0803
002300*                           LABELS INSTEAD OF A BARE POSITION        *
002400*                           NUMBER.  OLD NUMERIC-ONLY LAYOUT         *
002500*                           KEPT BELOW AS A REDEFINE SINCE THE       *
002600*                           PARSER STILL ACCEPTS EITHER FORM.        *
002700* 09/09/98  DJH  Y2K-0010   NO DATE FIELDS ON THIS TABLE. NO    Y2K010
002800*                           CHANGE REQUIRED.                        *
002900* 12/03/01  MTS  CR-1651    TRAILER LEVEL-COUNT WAS COMP-3 - NO    CR1651
003000*                           OTHER TABLE IN THIS SHOP PACKS A           *
003100*                           TRAILER COUNT.  CHANGED BACK TO            *
003200*                           DISPLAY TO MATCH THE REST OF THE           *
003300*                           METADATA SET.                              *
003400*----------------------------------------------------------------
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     CLASS VALID-LEVEL-DIGIT IS "0" THRU "9".
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT FOLDER-HIERARCHY-SETTINGS ASSIGN TO "HIRSET"
004300         ORGANIZATION IS LINE SEQUENTIAL.
004400 DATA DIVISION.
004500 FILE SECTION.
004600 FD  FOLDER-HIERARCHY-SETTINGS
004700     LABEL RECORD IS STANDARD.
004800 01  FOLDER-HIERARCHY-SETTINGS.
004900     05  HIR-RECORD-TYPE-CDE               PIC X(01).
005000         88  HIR-TYPE-HEADER                   VALUE 'H'.
005100         88  HIR-TYPE-DETAIL                   VALUE 'D'.
005200         88  HIR-TYPE-TRAILER                  VALUE 'T'.
005300     05  HIR-DETAIL-AREA.
005400         10  HIR-LEVEL-ID                  PIC X(10).
005500         10  HIR-FIELD-NAME                PIC X(20).
005600         10  FILLER                        PIC X(19).
005700     05  HIR-HEADER-AREA REDEFINES HIR-DETAIL-AREA.
005800         10  HIR-HDR-TEMPLATE-ID           PIC X(10).
005900         10  HIR-HDR-EFFECTIVE-DT          PIC 9(08).
006000         10  FILLER                        PIC X(31).
006100     05  HIR-TRAILER-AREA REDEFINES HIR-DETAIL-AREA.
006200         10  HIR-TRL-LEVEL-COUNT           PIC 9(03).
006300         10  FILLER                        PIC X(46).
006400     05  HIR-DETAIL-AREA-OLD-FMT REDEFINES HIR-DETAIL-AREA.
006500         10  HIR-OLD-LEVEL-POSITION-NBR    PIC 9(02).
006600         10  HIR-OLD-FIELD-NAME            PIC X(20).
006700         10  FILLER                        PIC X(27).
006800 WORKING-STORAGE SECTION.
006900 01  FILLER                                PIC X(01) VALUE SPACE.
007000 PROCEDURE DIVISION.
007100 0000-LAYOUT-DOC-ONLY.
007200     STOP RUN.
