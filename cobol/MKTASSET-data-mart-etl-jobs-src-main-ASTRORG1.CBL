000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ASSET-REORG-BATCH.
000300 AUTHOR. R-F-KOWALSKI.
000400 INSTALLATION. MARKETING-SYSTEMS-DATA-MART.
000500 DATE-WRITTEN. 04/11/1986.
000600 DATE-COMPILED. 04/11/1986.
000700 SECURITY. COMPANY CONFIDENTIAL - ASSET MGMT DISTRIBUTION ONLY.
000800*****************************************************************
000900*  ASSET-REORG-BATCH                                            *
001000*  NIGHTLY BATCH RUN OVER THE MARKETING CREATIVE-ASSET           *
001100*  INVENTORY.  READS EACH ASSET FILENAME, PARSES ITS PIPE-       *
001200*  DELIMITED CLASSIFICATION FIELDS, ENRICHES IT WITH AD          *
001300*  PERFORMANCE DATA, VALIDATES NAME/BUYOUT/QUALITY/PRIVACY,      *
001400*  FILES VALID ASSETS UNDER A CONFIGURABLE FOLDER HIERARCHY,     *
001500*  AND THEN ADJUSTS ADVERTISING BUDGETS UP OR DOWN ACCORDING     *
001600*  TO RELATIVE PERFORMANCE WITHIN EACH ADVERTISEMENT GROUP.      *
001700*  SEE ASSET-WORK-RECORD, LICENSE-BUYOUT-TABLE,                  *
001800*  AD-PERFORMANCE-TABLE, FOLDER-HIERARCHY-SETTINGS,              *
001900*  ASSET-QUALITY-ANALYSIS AND BUDGET-CHANGE-LEDGER FOR THE       *
002000*  RECORD SHAPES THIS PROGRAM READS AND WRITES.                  *
002100*****************************************************************
002200*                 C H A N G E   L O G
002300*----------------------------------------------------------------
002400* DATE      BY   REQUEST    DESCRIPTION                         *
002500*----------------------------------------------------------------
002600* 04/11/86  RFK  INIT       ORIGINAL BATCH - PARSE/VALIDATE/    CR0125
002700*                           ORGANIZE ONLY.  NO BUDGET STEP YET.      *
002800* 08/09/94  LAB  CR-1103    ADDED THE BUDGET MANAGER STEP AND        *
002900*                           BUDGET/LEDGER REPORTS FOR THE NEW        *
003000*                           AD-PERFORMANCE TIE-IN PROJECT.            *
003100* 02/14/93  LAB  CR-0955    ADDED THE RESTART CHECKPOINT TO THE      *
003200*                           IN-FLIGHT ASSET TABLE.                   *
003300* 11/20/96  MTS  CR-1340    DEBUG WINDOW THAT LIMITED A TEST RUN     *
003400*                           TO INVENTORY RECORDS 11 THRU 20 WAS      *
003500*                           TAKEN OUT - FULL FILE PROCESSES NOW.     *
003600* 09/09/98  DJH  Y2K-0013   SWITCHED CURRENT-DATE PICKUP FROM A      *
003700*                           2-DIGIT YEAR TO THE 8-DIGIT FORM.   Y2K013
003800* 03/02/01  DJH  CR-1588    QUARTILE SIZING CLARIFIED TO           *
003900*                           MAX(1, N DIV 4) PER FINANCE AUDIT.  CR1588
004000* 07/18/01  RFK  CR-1612    BUYOUT TOKEN EMBEDDED-SPACE CHECK WAS  *
004100*                           SCANNING ALL 20 BYTES AFTER THE TOKEN      *
004200*                           WAS TRIMMED AND PADDED, SO THE PAD         *
004300*                           ITSELF TRIPPED THE CHECK ON ALMOST         *
004400*                           EVERY CODE.  SCAN IS NOW BOUNDED BY        *
004500*                           THE TRIMMED TOKEN LENGTH.            CR1612
004600* 09/05/01  MTS  CR-1629    ADS-PERFORMANCE CLICKS/IMPRESSIONS/        *
004700*                           CONVERSIONS FORCED TO ZERO AT LOAD         *
004800*                           TIME WHEN THE FEED SENDS NON-NUMERIC       *
004900*                           TEXT - A BAD FEED ROW WAS BLOWING UP       *
005000*                           THE PERFORMANCE SCORE COMPUTE.       CR1629
005100* 11/14/01  RFK  CR-1644    LOW-QUALITY-SCORE REASON LINE NOW           *
005200*                           PRINTS AN EDITED SCORE (7.5) INSTEAD        *
005300*                           OF RAW ZONED DIGITS - REPORT WAS            *
005400*                           UNREADABLE.                           CR1644
005500* 01/09/02  LAB  CR-1660    LEDGER RECORD WAS STRINGING THE RAW      CR1660
005600*                           SIGNED BUDGET FIELDS WHILE TWO DEAD        *
005700*                           MOVES TO WS-EDIT-BUDGET SAT UNUSED -       *
005800*                           NOW STRINGS WS-EDIT-BUDGET AND A NEW       *
005900*                           WS-EDIT-BUDGET-NEW, SAME AS THE 9000-      *
006000*                           SERIES BUDGET REPORT.                      *
006100*----------------------------------------------------------------
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM
006600     CLASS VALID-UPPER-ALPHA IS "A" THRU "Z"
006700     CLASS VALID-NUMERIC-DIGIT IS "0" THRU "9".
006800 INPUT-OUTPUT SECTION.
006900 FILE-CONTROL.
007000     SELECT ASSET-INVENTORY-FILE ASSIGN TO "ASTINV"
007100         ORGANIZATION IS LINE SEQUENTIAL.
007200     SELECT BUYOUT-TABLE-FILE ASSIGN TO "BUYTBL"
007300         ORGANIZATION IS LINE SEQUENTIAL.
007400     SELECT ADS-PERFORMANCE-FILE ASSIGN TO "ADSPRF"
007500         ORGANIZATION IS LINE SEQUENTIAL.
007600     SELECT HIERARCHY-SETTINGS-FILE ASSIGN TO "HIRSET"
007700         ORGANIZATION IS LINE SEQUENTIAL.
007800     SELECT QUALITY-ANALYSIS-FILE ASSIGN TO "QALTBL"
007900         ORGANIZATION IS LINE SEQUENTIAL.
008000     SELECT ORGANIZED-ASSETS-FILE ASSIGN TO "ASTORG"
008100         ORGANIZATION IS LINE SEQUENTIAL.
008200     SELECT VALIDATION-RPT-FILE ASSIGN TO "VALRPT"
008300         ORGANIZATION IS LINE SEQUENTIAL.
008400     SELECT BUDGET-RPT-FILE ASSIGN TO "BUDRPT"
008500         ORGANIZATION IS LINE SEQUENTIAL.
008600     SELECT BUDGET-LEDGER-FILE ASSIGN TO "BUDLDG"
008700         ORGANIZATION IS LINE SEQUENTIAL.
008800 DATA DIVISION.
008900 FILE SECTION.
009000 FD  ASSET-INVENTORY-FILE
009100     LABEL RECORD IS STANDARD.
009200 01  ASSET-INVENTORY-RECORD                PIC X(150).
009300 FD  BUYOUT-TABLE-FILE
009400     LABEL RECORD IS STANDARD.
009500 01  BUYOUT-TABLE-RECORD                   PIC X(040).
009600 FD  ADS-PERFORMANCE-FILE
009700     LABEL RECORD IS STANDARD.
009800 01  ADS-PERFORMANCE-RECORD                PIC X(160).
009900 FD  HIERARCHY-SETTINGS-FILE
010000     LABEL RECORD IS STANDARD.
010100 01  HIERARCHY-SETTINGS-RECORD             PIC X(040).
010200 FD  QUALITY-ANALYSIS-FILE
010300     LABEL RECORD IS STANDARD.
010400 01  QUALITY-ANALYSIS-RECORD                PIC X(110).
010500 FD  ORGANIZED-ASSETS-FILE
010600     LABEL RECORD IS STANDARD.
010700 01  ORGANIZED-ASSETS-RECORD                PIC X(300).
010800 FD  VALIDATION-RPT-FILE
010900     LABEL RECORD IS STANDARD.
011000 01  VALIDATION-RPT-RECORD                  PIC X(132).
011100 FD  BUDGET-RPT-FILE
011200     LABEL RECORD IS STANDARD.
011300 01  BUDGET-RPT-RECORD                      PIC X(132).
011400 FD  BUDGET-LEDGER-FILE
011500     LABEL RECORD IS STANDARD.
011600 01  BUDGET-LEDGER-RECORD                   PIC X(200).
011700 WORKING-STORAGE SECTION.
011800*----------------------------------------------------------------
011900*    CR-1650 (RFK 12/03/01) - THESE FOUR ARE EACH A SINGLE
012000*    STAND-ALONE WORK FIELD USED ALL OVER THE PROGRAM, NOT PART
012100*    OF ANY RECORD, SO THEY ARE CARRIED AS 77-LEVEL ITEMS AHEAD
012200*    OF THE 01-LEVEL GROUPS THE WAY THIS SHOP HAS ALWAYS LAID
012300*    OUT LONE SWITCHES AND SCALARS.
012400*----------------------------------------------------------------
012500 77  WS-PARSE-OK-SW                      PIC X(01) VALUE 'N'.
012600     88  WS-PARSE-OK                          VALUE 'Y'.
012700 77  WS-ABORT-RUN-SW                      PIC X(01) VALUE 'N'.
012800     88  WS-ABORT-RUN                           VALUE 'Y'.
012900 77  WS-ANY-INVALID-SW                    PIC X(01) VALUE 'N'.
013000     88  WS-ANY-INVALID                          VALUE 'Y'.
013100 77  WS-CURRENT-DATE-8                    PIC 9(08) VALUE 0.
013200*----------------------------------------------------------------
013300*    RUN SWITCHES
013400*----------------------------------------------------------------
013500 01  WS-PROGRAM-SWITCHES.
013600     05  WS-EOF-INVENTORY-SW             PIC X(01) VALUE 'N'.
013700         88  WS-EOF-INVENTORY                VALUE 'Y'.
013800     05  WS-EOF-BUYOUT-SW                 PIC X(01) VALUE 'N'.
013900         88  WS-EOF-BUYOUT                   VALUE 'Y'.
014000     05  WS-EOF-ADS-SW                     PIC X(01) VALUE 'N'.
014100         88  WS-EOF-ADS                       VALUE 'Y'.
014200     05  WS-EOF-HIER-SW                    PIC X(01) VALUE 'N'.
014300         88  WS-EOF-HIER                      VALUE 'Y'.
014400     05  WS-EOF-QUALITY-SW                 PIC X(01) VALUE 'N'.
014500         88  WS-EOF-QUALITY                   VALUE 'Y'.
014600     05  FILLER                              PIC X(10).
014700*----------------------------------------------------------------
014800*    RUN COUNTERS - ALL COMP PER SHOP STANDARD
014900*----------------------------------------------------------------
015000 01  WS-COUNTERS.
015100     05  WS-INVENTORY-READ-CT             PIC 9(07) COMP VALUE 0.
015200     05  WS-PARSE-FAIL-CT                  PIC 9(07) COMP VALUE 0.
015300     05  WS-ASSET-TOTAL-CT                  PIC 9(07) COMP VALUE 0.
015400     05  WS-ASSET-VALID-CT                   PIC 9(07) COMP VALUE 0.
015500     05  WS-ASSET-INVALID-CT                 PIC 9(07) COMP VALUE 0.
015600     05  WS-BUYOUT-LOAD-CT                   PIC 9(05) COMP VALUE 0.
015700     05  WS-ADS-LOAD-CT                       PIC 9(05) COMP VALUE 0.
015800     05  WS-QUALITY-LOAD-CT                   PIC 9(05) COMP VALUE 0.
015900     05  WS-HIER-LOAD-CT                       PIC 9(02) COMP VALUE 0.
016000     05  WS-AD-GROUP-CT                        PIC 9(05) COMP VALUE 0.
016100     05  WS-BUDGET-INCREASE-CT                 PIC 9(05) COMP VALUE 0.
016200     05  WS-BUDGET-DECREASE-CT                 PIC 9(05) COMP VALUE 0.
016300     05  WS-BUDGET-UNCHANGED-CT                PIC 9(05) COMP VALUE 0.
016400     05  WS-BUDGET-SKIPPED-CT                  PIC 9(05) COMP VALUE 0.
016500     05  WS-BUDGET-CHANGE-CT                   PIC 9(05) COMP VALUE 0.
016600     05  FILLER                                PIC X(10).
016700*----------------------------------------------------------------
016800*    WORK SUBSCRIPTS - COMP PER SHOP STANDARD
016900*----------------------------------------------------------------
017000 01  WS-SUBSCRIPTS.
017100     05  WS-IDX1                            PIC 9(07) COMP VALUE 0.
017200     05  WS-IDX2                             PIC 9(07) COMP VALUE 0.
017300     05  WS-IDX3                              PIC 9(07) COMP VALUE 0.
017400     05  WS-GROUP-START-IDX                    PIC 9(07) COMP VALUE 0.
017500     05  WS-GROUP-END-IDX                       PIC 9(07) COMP VALUE 0.
017600     05  FILLER                                 PIC X(10).
017700*----------------------------------------------------------------
017800*    HIERARCHY SETTINGS TABLE (LOADED AND SORTED ASCENDING)
017900*----------------------------------------------------------------
018000 01  WS-HIER-TABLE.
018100     05  WS-HIER-ENTRY OCCURS 20 TIMES INDEXED BY HIR-IDX.
018200         10  WS-HIER-POSITION                PIC 9(04) COMP.
018300         10  WS-HIER-FIELD-NAME               PIC X(20).
018400 01  WS-HIER-ENTRY-HOLD.
018500     05  WS-HOLD-POSITION                     PIC 9(04) COMP.
018600     05  WS-HOLD-FIELD-NAME                    PIC X(20).
018700*----------------------------------------------------------------
018800*    BUYOUT LOOKUP TABLE
018900*----------------------------------------------------------------
019000 01  WS-BUYOUT-TABLE.
019100     05  WS-BUYOUT-ENTRY OCCURS 500 TIMES INDEXED BY BUY-IDX.
019200         10  WS-BUYOUT-TBL-CODE               PIC X(10).
019300         10  WS-BUYOUT-TBL-EXP-DATE            PIC X(10).
019400*----------------------------------------------------------------
019500*    AD PERFORMANCE TABLE
019600*----------------------------------------------------------------
019700 01  WS-ADS-TABLE.
019800     05  WS-ADS-ENTRY OCCURS 2000 TIMES INDEXED BY ADS-IDX.
019900         10  WS-ADS-TBL-ASSET-ID               PIC X(12).
020000         10  WS-ADS-TBL-AD-ID                    PIC X(12).
020100         10  WS-ADS-TBL-ASSET-NAME                PIC X(80).
020200         10  WS-ADS-TBL-BUDGET                     PIC 9(07).
020300         10  WS-ADS-TBL-CLICKS                      PIC 9(07).
020400         10  WS-ADS-TBL-IMPR                         PIC 9(09).
020500         10  WS-ADS-TBL-CONV                          PIC 9(07).
020600*----------------------------------------------------------------
020700*    QUALITY ANALYSIS TABLE
020800*----------------------------------------------------------------
020900 01  WS-QUALITY-TABLE.
021000     05  WS-QUALITY-ENTRY OCCURS 2000 TIMES INDEXED BY QAL-IDX.
021100         10  WS-QUALITY-TBL-FILENAME            PIC X(80).
021200         10  WS-QUALITY-TBL-SCORE                PIC 9(03)V9(01).
021300         10  WS-QUALITY-TBL-PRIVACY               PIC X(01).
021400         10  WS-QUALITY-TBL-STATUS                 PIC X(01).
021500*----------------------------------------------------------------
021600*    MASTER WORKING TABLE OF PROCESSED ASSETS
021700*----------------------------------------------------------------
021800 01  WS-ASSET-TABLE.
021900     05  WS-ASSET-ENTRY OCCURS 2000 TIMES INDEXED BY AST-IDX.
022000         10  ASTT-FILENAME                       PIC X(80).
022100         10  ASTT-COUNTRY                         PIC X(02).
022200         10  ASTT-LANGUAGE                         PIC X(02).
022300         10  ASTT-BUYOUT-CODE                       PIC X(10).
022400         10  ASTT-CONCEPT                            PIC X(20).
022500         10  ASTT-AUDIENCE                            PIC X(20).
022600         10  ASTT-TRANSACTION-SIDE                     PIC X(10).
022700         10  ASTT-ASSET-FORMAT                          PIC X(10).
022800         10  ASTT-DURATION                               PIC X(06).
022900         10  ASTT-FILE-FORMAT                             PIC X(06).
023000         10  ASTT-FILE-ID                                  PIC X(12).
023100         10  ASTT-PROD-YEAR                                 PIC 9(04).
023200         10  ASTT-PROD-MONTH                                 PIC 9(02).
023300         10  ASTT-HAS-PROD-DATE-SW                            PIC X(01).
023400             88  ASTT-HAS-PROD-DATE                               VALUE 'Y'.
023500         10  ASTT-BUDGET                                       PIC S9(07).
023600         10  ASTT-AD-ID                                         PIC X(12).
023700         10  ASTT-CLICKS                                         PIC S9(07).
023800         10  ASTT-IMPRESSIONS                                     PIC S9(09).
023900         10  ASTT-CONVERSIONS                                      PIC S9(07).
024000         10  ASTT-VALID-NAME-FLAG                                   PIC X(01).
024100         10  ASTT-BUYOUT-VALID-FLAG                                  PIC X(01).
024200         10  ASTT-QUALITY-SCORE                                       PIC S9(03)V9(01).
024300         10  ASTT-PRIVACY-FLAG                                         PIC X(01).
024400         10  ASTT-PREV-BUDGET                                          PIC S9(07).
024500         10  ASTT-CTR-RT                                                PIC S9(01)V9(04).
024600         10  ASTT-CTR-MISSING-SW                                         PIC X(01).
024700         10  ASTT-CVR-RT                                                  PIC S9(01)V9(04).
024800         10  ASTT-CVR-MISSING-SW                                           PIC X(01).
024900         10  ASTT-SCORE-RT                                                  PIC S9(01)V9(04).
025000         10  ASTT-SCORE-MISSING-SW                                           PIC X(01).
025100         10  ASTT-OVERALL-VALID-SW                                            PIC X(01).
025200         10  ASTT-HIER-PATH                                                    PIC X(200).
025300         10  ASTT-REASON-TBL OCCURS 4 TIMES                                     PIC X(60).
025400         10  ASTT-REASON-CT                                                      PIC 9(01) COMP.
025500         10  ASTT-BUDGET-SKIP-SW                                                  PIC X(01).
025600         10  ASTT-BUDGET-SKIP-REASON                                               PIC X(30).
025700         10  ASTT-BUDGET-CHANGE-SW                                                  PIC X(01).
025800         10  ASTT-BUDGET-FACTOR                                                      PIC S9(01)V9(02).
025900         10  ASTT-BUDGET-REASON                                                       PIC X(60).
026000         10  ASTT-BUDGET-NEW-AT                                                        PIC S9(07).
026100         10  ASTT-BUDGET-PREV-AT                                                        PIC S9(07).
026200*----------------------------------------------------------------
026300*    UNIQUE AD-ID LIST (ORDER OF FIRST APPEARANCE) AND SORT WORK
026400*----------------------------------------------------------------
026500 01  WS-AD-GROUP-TABLE.
026600     05  WS-AD-GROUP-ENTRY OCCURS 2000 TIMES INDEXED BY GRP-IDX.
026700         10  WS-GROUP-AD-ID                      PIC X(12).
026800 01  WS-SORT-INDEX-TABLE.
026900     05  WS-SORT-ENTRY OCCURS 2000 TIMES INDEXED BY SRT-IDX.
027000         10  WS-SORT-PTR                          PIC 9(07) COMP.
027100 01  WS-BUDGET-WORK.
027200     05  WS-GROUP-MEMBER-CT                        PIC 9(05) COMP VALUE 0.
027300     05  WS-QUARTILE-SIZE                            PIC 9(05) COMP VALUE 0.
027400     05  WS-SORT-SWAPPED-SW                           PIC X(01) VALUE 'N'.
027500         88  WS-SORT-SWAPPED                              VALUE 'Y'.
027600     05  WS-SORT-TEMP-PTR                              PIC 9(07) COMP VALUE 0.
027700*----------------------------------------------------------------
027800*    INVENTORY LINE PARSE WORK AREA
027900*----------------------------------------------------------------
028000 01  WS-INVENTORY-PARSE.
028100     05  WS-INV-FILENAME                      PIC X(80).
028200     05  WS-INV-ASSET-ID                        PIC X(12).
028300     05  WS-INV-MIME-TYPE                         PIC X(20).
028400     05  WS-INV-PROD-DATE-TXT                      PIC X(10).
028500 01  WS-FILENAME-TOKENS.
028600     05  WS-TOK-COUNTRY-LANG                   PIC X(10).
028700     05  WS-TOK-BUYOUT                           PIC X(20).
028800     05  WS-TOK-CONCEPT                            PIC X(30).
028900     05  WS-TOK-AUDIENCE                             PIC X(30).
029000     05  WS-TOK-TXN-SIDE                              PIC X(20).
029100     05  WS-TOK-ASSET-FORMAT                           PIC X(20).
029200     05  WS-TOK-DURATION                                PIC X(15).
029300     05  WS-TOK-FILE-FORMAT                              PIC X(15).
029400     05  WS-TOK-BUYOUT-LEN                                PIC 9(03) COMP VALUE 0.
029500     05  WS-TOK-COUNT                                     PIC 9(02) COMP VALUE 0.
029600*----------------------------------------------------------------
029700*    GENERIC LEFT/RIGHT TRIM WORK AREA
029800*----------------------------------------------------------------
029900 01  WS-TRIM-WORK.
030000     05  WS-TRIM-IN                            PIC X(80).
030100     05  WS-TRIM-OUT                             PIC X(80).
030200     05  WS-TRIM-LEN                              PIC 9(03) COMP VALUE 0.
030300     05  WS-TRIM-START                             PIC 9(03) COMP VALUE 0.
030400     05  WS-TRIM-END                                PIC 9(03) COMP VALUE 0.
030500*----------------------------------------------------------------
030600*    SINGLE-DIGIT CONVERSION WORK AREA - NO INTRINSIC FUNCTION
030700*    IS AVAILABLE ON THE OLDER COMPILER, SO A DIGIT CHARACTER IS
030800*    REINTERPRETED AS A ONE-BYTE NUMERIC VALUE VIA REDEFINES.
030900*----------------------------------------------------------------
031000 01  WS-DIGIT-WORK.
031100     05  WS-DIGIT-CHAR                         PIC X(01).
031200     05  WS-DIGIT-NUM REDEFINES WS-DIGIT-CHAR   PIC 9(01).
031300*----------------------------------------------------------------
031400*    BUYOUT EXPIRATION DATE PARSE WORK AREA
031500*----------------------------------------------------------------
031600 01  WS-DATE-PARSE.
031700     05  WS-DT-TOK1                            PIC X(04).
031800     05  WS-DT-TOK2                              PIC X(04).
031900     05  WS-DT-TOK3                               PIC X(04).
032000     05  WS-DT-TOK-CT                              PIC 9(01) COMP VALUE 0.
032100     05  WS-DT-YEAR                                 PIC 9(04) VALUE 0.
032200     05  WS-DT-MONTH                                 PIC 9(02) VALUE 0.
032300     05  WS-DT-DAY                                    PIC 9(02) VALUE 0.
032400     05  WS-DT-VALID-SW                                PIC X(01) VALUE 'N'.
032500         88  WS-DT-VALID                                    VALUE 'Y'.
032600     05  WS-EXP-DATE-8                                  PIC 9(08) VALUE 0.
032700*----------------------------------------------------------------
032800*    HIERARCHY PATH BUILD WORK AREA
032900*----------------------------------------------------------------
033000 01  WS-PATH-WORK.
033100     05  WS-PATH-ACCUM                          PIC X(200).
033200     05  WS-PATH-SEGMENT                          PIC X(20).
033300     05  WS-YEAR-EDIT                              PIC ZZZ9.
033400     05  WS-MONTH-EDIT                               PIC Z9.
033500*----------------------------------------------------------------
033600*    REPORT EDIT FIELDS
033700*----------------------------------------------------------------
033800 01  WS-REPORT-EDIT.
033900     05  WS-EDIT-BUDGET                          PIC ZZZ,ZZZ,ZZ9.
034000     05  WS-EDIT-BUDGET-NEW                      PIC ZZZ,ZZZ,ZZ9.
034100     05  WS-EDIT-FACTOR                            PIC 9.99.
034200     05  WS-EDIT-SCORE                              PIC 9.9999.
034300     05  WS-EDIT-QUALITY                             PIC ZZ9.9.
034400     05  WS-EDIT-COUNT                                PIC ZZZ,ZZ9.
034500*----------------------------------------------------------------
034600*    REPORT LINE WORK AREA
034700*----------------------------------------------------------------
034800 77  WS-LINE-WORK                                PIC X(132).
034900 PROCEDURE DIVISION.
035000*==================================================================
035100*  1000 SERIES - MAIN CONTROL
035200*==================================================================
035300 1000-MAIN-CONTROL.
035400     PERFORM 1100-INITIALIZE-RUN THRU 1100-EXIT.
035500     IF WS-ABORT-RUN
035600         GO TO 1900-MAIN-EXIT.
035700     PERFORM 3000-LOAD-BUYOUT-TABLE THRU 3999-EXIT.
035800     PERFORM 4000-LOAD-ADS-PERFORMANCE-TABLE THRU 4999-EXIT.
035900     PERFORM 4500-LOAD-QUALITY-TABLE THRU 4599-EXIT.
036000     PERFORM 5000-PROCESS-ASSET-INVENTORY THRU 5999-EXIT.
036100     PERFORM 7000-WRITE-VALIDATION-REPORT THRU 7999-EXIT.
036200     PERFORM 8000-RUN-BUDGET-MANAGER THRU 8999-EXIT.
036300     PERFORM 9000-WRITE-BUDGET-REPORT THRU 9999-EXIT.
036400 1900-MAIN-EXIT.
036500     PERFORM 9990-END-OF-JOB THRU 9990-EXIT.
036600     STOP RUN.
036700*------------------------------------------------------------------
036800 1100-INITIALIZE-RUN.
036900     ACCEPT WS-CURRENT-DATE-8 FROM DATE YYYYMMDD.
037000     OPEN INPUT HIERARCHY-SETTINGS-FILE.
037100     PERFORM 2000-LOAD-HIERARCHY-SETTINGS THRU 2999-EXIT.
037200     CLOSE HIERARCHY-SETTINGS-FILE.
037300     IF WS-HIER-LOAD-CT = 0
037400         DISPLAY "ASTRORG1 - NO VALID HIERARCHY LEVELS - RUN "
037500                 "ABORTED"
037600         MOVE 'Y' TO WS-ABORT-RUN-SW
037700     END-IF.
037800 1100-EXIT.
037900     EXIT.
038000*==================================================================
038100*  2000 SERIES - LOAD AND SORT THE HIERARCHY SETTINGS TABLE
038200*==================================================================
038300 2000-LOAD-HIERARCHY-SETTINGS.
038400     PERFORM 2010-READ-HIER-RECORD THRU 2010-EXIT
038500         UNTIL WS-EOF-HIER.
038600     PERFORM 2900-SORT-HIER-TABLE THRU 2900-EXIT.
038700 2999-EXIT.
038800     EXIT.
038900*------------------------------------------------------------------
039000 2010-READ-HIER-RECORD.
039100     READ HIERARCHY-SETTINGS-FILE
039200         AT END
039300             MOVE 'Y' TO WS-EOF-HIER-SW
039400             GO TO 2010-EXIT.
039500     PERFORM 2100-PARSE-HIER-RECORD THRU 2100-EXIT.
039600 2010-EXIT.
039700     EXIT.
039800*------------------------------------------------------------------
039900*  A HIERARCHY-SETTINGS ROW IS "LEVEL-TOKEN,FIELD-NAME".  A ROW
040000*  WITH FEWER THAN 2 NON-BLANK VALUES OR AN UNPARSABLE POSITION
040100*  IS SKIPPED - IT DOES NOT COUNT TOWARD WS-HIER-LOAD-CT.
040200*------------------------------------------------------------------
040300 2100-PARSE-HIER-RECORD.
040400     MOVE SPACES TO WS-TOK-COUNTRY-LANG WS-TOK-BUYOUT.
040500     UNSTRING HIERARCHY-SETTINGS-RECORD DELIMITED BY ","
040600         INTO WS-TOK-COUNTRY-LANG WS-TOK-BUYOUT
040700         COUNT IN WS-TOK-COUNT.
040800     MOVE WS-TOK-COUNTRY-LANG TO WS-TRIM-IN.
040900     PERFORM 5160-TRIM-FIELD THRU 5160-EXIT.
041000     MOVE WS-TRIM-OUT TO WS-TOK-COUNTRY-LANG.
041100     MOVE WS-TOK-BUYOUT(1:20) TO WS-TRIM-IN.
041200     PERFORM 5160-TRIM-FIELD THRU 5160-EXIT.
041300     MOVE WS-TRIM-OUT(1:20) TO WS-TOK-BUYOUT(1:20).
041400     IF WS-TOK-COUNTRY-LANG = SPACES OR WS-TOK-BUYOUT = SPACES
041500         GO TO 2999-EXIT.
041600     PERFORM 2200-PARSE-LEVEL-POSITION THRU 2200-EXIT.
041700     IF NOT WS-DT-VALID
041800         GO TO 2999-EXIT.
041900     IF WS-HIER-LOAD-CT < 20
042000         ADD 1 TO WS-HIER-LOAD-CT
042100         MOVE WS-DT-YEAR TO WS-HIER-POSITION(WS-HIER-LOAD-CT)
042200         MOVE WS-TOK-BUYOUT(1:20)
042300             TO WS-HIER-FIELD-NAME(WS-HIER-LOAD-CT)
042400     END-IF.
042500 2100-EXIT.
042600     EXIT.
042700*------------------------------------------------------------------
042800*  POSITION IS A BARE INTEGER OR A "level_N" SUFFIX.  WE REUSE
042900*  WS-DT-YEAR/WS-DT-VALID-SW AS GENERIC SCRATCH HERE SO WE DO
043000*  NOT NEED A SEPARATE WORK AREA FOR A ONE-TIME PARSE.
043100*------------------------------------------------------------------
043200 2200-PARSE-LEVEL-POSITION.
043300     MOVE 'N' TO WS-DT-VALID-SW.
043400     MOVE 0 TO WS-DT-YEAR.
043500     IF WS-TOK-COUNTRY-LANG(1:6) = "level_"
043600         IF WS-TOK-COUNTRY-LANG(7:1) IS NUMERIC
043700             PERFORM 2210-ACCUMULATE-DIGITS THRU 2210-EXIT
043800                 VARYING WS-IDX1 FROM 7 BY 1
043900                 UNTIL WS-IDX1 > 10
044000                 OR WS-TOK-COUNTRY-LANG(WS-IDX1:1) = SPACE
044100             MOVE 'Y' TO WS-DT-VALID-SW
044200         END-IF
044300     ELSE
044400         IF WS-TOK-COUNTRY-LANG(1:1) IS NUMERIC
044500             MOVE 'Y' TO WS-DT-VALID-SW
044600             PERFORM 2220-ACCUMULATE-PLAIN-DIGITS
044700                 THRU 2220-EXIT
044800                 VARYING WS-IDX1 FROM 1 BY 1
044900                 UNTIL WS-IDX1 > 10
045000                 OR WS-TOK-COUNTRY-LANG(WS-IDX1:1) = SPACE
045100         END-IF
045200     END-IF.
045300 2200-EXIT.
045400     EXIT.
045500*------------------------------------------------------------------
045600 2210-ACCUMULATE-DIGITS.
045700     IF WS-TOK-COUNTRY-LANG(WS-IDX1:1) IS NUMERIC
045800         MOVE WS-TOK-COUNTRY-LANG(WS-IDX1:1) TO WS-DIGIT-CHAR
045900         COMPUTE WS-DT-YEAR = WS-DT-YEAR * 10 + WS-DIGIT-NUM.
046000 2210-EXIT.
046100     EXIT.
046200*------------------------------------------------------------------
046300 2220-ACCUMULATE-PLAIN-DIGITS.
046400     IF WS-TOK-COUNTRY-LANG(WS-IDX1:1) IS NUMERIC
046500         MOVE WS-TOK-COUNTRY-LANG(WS-IDX1:1) TO WS-DIGIT-CHAR
046600         COMPUTE WS-DT-YEAR = WS-DT-YEAR * 10 + WS-DIGIT-NUM
046700     ELSE
046800         MOVE 'N' TO WS-DT-VALID-SW.
046900 2220-EXIT.
047000     EXIT.
047100*------------------------------------------------------------------
047200*  SHELL SORT WOULD BE OVERKILL FOR 20 ROWS - A PLAIN BUBBLE PASS
047300*  ASCENDING ON POSITION IS PLENTY AND MATCHES WHAT THIS SHOP
047400*  HAS ALWAYS USED FOR SMALL CONTROL TABLES.
047500*------------------------------------------------------------------
047600 2900-SORT-HIER-TABLE.
047700     IF WS-HIER-LOAD-CT < 2
047800         GO TO 2900-EXIT.
047900     MOVE 'Y' TO WS-SORT-SWAPPED-SW.
048000     PERFORM 2910-SORT-PASS THRU 2910-EXIT
048100         UNTIL NOT WS-SORT-SWAPPED.
048200 2900-EXIT.
048300     EXIT.
048400*------------------------------------------------------------------
048500 2910-SORT-PASS.
048600     MOVE 'N' TO WS-SORT-SWAPPED-SW.
048700     PERFORM 2920-COMPARE-AND-SWAP THRU 2920-EXIT
048800         VARYING WS-IDX1 FROM 1 BY 1
048900         UNTIL WS-IDX1 >= WS-HIER-LOAD-CT.
049000 2910-EXIT.
049100     EXIT.
049200*------------------------------------------------------------------
049300 2920-COMPARE-AND-SWAP.
049400     IF WS-HIER-POSITION(WS-IDX1) >
049500         WS-HIER-POSITION(WS-IDX1 + 1)
049600         MOVE WS-HIER-ENTRY(WS-IDX1) TO WS-HIER-ENTRY-HOLD
049700         MOVE WS-HIER-ENTRY(WS-IDX1 + 1) TO
049800             WS-HIER-ENTRY(WS-IDX1)
049900         MOVE WS-HIER-ENTRY-HOLD TO WS-HIER-ENTRY(WS-IDX1 + 1)
050000         MOVE 'Y' TO WS-SORT-SWAPPED-SW.
050100 2920-EXIT.
050200     EXIT.
050300*==================================================================
050400*  3000 SERIES - LOAD THE LICENSE BUYOUT LOOKUP TABLE
050500*==================================================================
050600 3000-LOAD-BUYOUT-TABLE.
050700     OPEN INPUT BUYOUT-TABLE-FILE.
050800     PERFORM 3010-READ-BUYOUT-RECORD THRU 3010-EXIT
050900         UNTIL WS-EOF-BUYOUT.
051000     CLOSE BUYOUT-TABLE-FILE.
051100 3999-EXIT.
051200     EXIT.
051300*------------------------------------------------------------------
051400 3010-READ-BUYOUT-RECORD.
051500     READ BUYOUT-TABLE-FILE
051600         AT END
051700             MOVE 'Y' TO WS-EOF-BUYOUT-SW
051800             GO TO 3010-EXIT.
051900     IF WS-BUYOUT-LOAD-CT < 500
052000         ADD 1 TO WS-BUYOUT-LOAD-CT
052100         UNSTRING BUYOUT-TABLE-RECORD DELIMITED BY ","
052200             INTO WS-BUYOUT-TBL-CODE(WS-BUYOUT-LOAD-CT)
052300                  WS-BUYOUT-TBL-EXP-DATE(WS-BUYOUT-LOAD-CT)
052400     END-IF.
052500 3010-EXIT.
052600     EXIT.
052700*==================================================================
052800*  4000 SERIES - LOAD THE AD PERFORMANCE TABLE
052900*==================================================================
053000 4000-LOAD-ADS-PERFORMANCE-TABLE.
053100     OPEN INPUT ADS-PERFORMANCE-FILE.
053200     PERFORM 4010-READ-ADS-RECORD THRU 4010-EXIT
053300         UNTIL WS-EOF-ADS.
053400     CLOSE ADS-PERFORMANCE-FILE.
053500 4999-EXIT.
053600     EXIT.
053700*------------------------------------------------------------------
053800*  CR-1629 (MTS 09/05/01) - CLICKS/IMPRESSIONS/CONVERSIONS ARE
053900*  FORCED TO ZERO RIGHT HERE AT LOAD TIME WHEN THE FEED ROW HAS
054000*  NON-NUMERIC TEXT IN ONE OF THOSE COLUMNS, SO A BAD FEED ROW
054100*  NEVER REACHES THE PERFORMANCE-SCORE ARITHMETIC DOWNSTREAM.
054200*------------------------------------------------------------------
054300 4010-READ-ADS-RECORD.
054400     READ ADS-PERFORMANCE-FILE
054500         AT END
054600             MOVE 'Y' TO WS-EOF-ADS-SW
054700             GO TO 4010-EXIT.
054800     IF WS-ADS-LOAD-CT < 2000
054900         ADD 1 TO WS-ADS-LOAD-CT
055000         UNSTRING ADS-PERFORMANCE-RECORD DELIMITED BY ","
055100             INTO WS-ADS-TBL-ASSET-ID(WS-ADS-LOAD-CT)
055200                  WS-ADS-TBL-AD-ID(WS-ADS-LOAD-CT)
055300                  WS-ADS-TBL-ASSET-NAME(WS-ADS-LOAD-CT)
055400                  WS-ADS-TBL-BUDGET(WS-ADS-LOAD-CT)
055500                  WS-ADS-TBL-CLICKS(WS-ADS-LOAD-CT)
055600                  WS-ADS-TBL-IMPR(WS-ADS-LOAD-CT)
055700                  WS-ADS-TBL-CONV(WS-ADS-LOAD-CT)
055800         IF WS-ADS-TBL-CLICKS(WS-ADS-LOAD-CT) NOT NUMERIC
055900             MOVE 0 TO WS-ADS-TBL-CLICKS(WS-ADS-LOAD-CT)
056000         END-IF
056100         IF WS-ADS-TBL-IMPR(WS-ADS-LOAD-CT) NOT NUMERIC
056200             MOVE 0 TO WS-ADS-TBL-IMPR(WS-ADS-LOAD-CT)
056300         END-IF
056400         IF WS-ADS-TBL-CONV(WS-ADS-LOAD-CT) NOT NUMERIC
056500             MOVE 0 TO WS-ADS-TBL-CONV(WS-ADS-LOAD-CT)
056600         END-IF
056700         IF WS-ADS-TBL-BUDGET(WS-ADS-LOAD-CT) = 0
056800             MOVE 1000 TO WS-ADS-TBL-BUDGET(WS-ADS-LOAD-CT)
056900         END-IF
057000     END-IF.
057100 4010-EXIT.
057200     EXIT.
057300*==================================================================
057400*  4500 SERIES - LOAD THE QUALITY ANALYSIS TABLE
057500*==================================================================
057600 4500-LOAD-QUALITY-TABLE.
057700     OPEN INPUT QUALITY-ANALYSIS-FILE.
057800     PERFORM 4510-READ-QUALITY-RECORD THRU 4510-EXIT
057900         UNTIL WS-EOF-QUALITY.
058000     CLOSE QUALITY-ANALYSIS-FILE.
058100 4599-EXIT.
058200     EXIT.
058300*------------------------------------------------------------------
058400 4510-READ-QUALITY-RECORD.
058500     READ QUALITY-ANALYSIS-FILE
058600         AT END
058700             MOVE 'Y' TO WS-EOF-QUALITY-SW
058800             GO TO 4510-EXIT.
058900     IF WS-QUALITY-LOAD-CT < 2000
059000         ADD 1 TO WS-QUALITY-LOAD-CT
059100         UNSTRING QUALITY-ANALYSIS-RECORD DELIMITED BY ","
059200             INTO WS-QUALITY-TBL-FILENAME(WS-QUALITY-LOAD-CT)
059300                  WS-QUALITY-TBL-SCORE(WS-QUALITY-LOAD-CT)
059400                  WS-QUALITY-TBL-PRIVACY(WS-QUALITY-LOAD-CT)
059500                  WS-QUALITY-TBL-STATUS(WS-QUALITY-LOAD-CT)
059600     END-IF.
059700 4510-EXIT.
059800     EXIT.
059900*==================================================================
060000*  5000 SERIES - PROCESS THE ASSET INVENTORY
060100*==================================================================
060200 5000-PROCESS-ASSET-INVENTORY.
060300     OPEN INPUT ASSET-INVENTORY-FILE.
060400     OPEN OUTPUT ORGANIZED-ASSETS-FILE.
060500     PERFORM 5010-READ-INVENTORY-RECORD THRU 5010-EXIT
060600         UNTIL WS-EOF-INVENTORY.
060700     CLOSE ASSET-INVENTORY-FILE.
060800     CLOSE ORGANIZED-ASSETS-FILE.
060900 5999-EXIT.
061000     EXIT.
061100*------------------------------------------------------------------
061200 5010-READ-INVENTORY-RECORD.
061300     READ ASSET-INVENTORY-FILE
061400         AT END
061500             MOVE 'Y' TO WS-EOF-INVENTORY-SW
061600             GO TO 5010-EXIT.
061700     ADD 1 TO WS-INVENTORY-READ-CT.
061800     PERFORM 5020-SPLIT-INVENTORY-LINE THRU 5020-EXIT.
061900     PERFORM 5100-PARSE-ASSET-FILENAME THRU 5199-EXIT.
062000     IF NOT WS-PARSE-OK
062100         ADD 1 TO WS-PARSE-FAIL-CT
062200         GO TO 5010-EXIT.
062300     IF WS-ASSET-TOTAL-CT >= 2000
062400         GO TO 5010-EXIT.
062500     ADD 1 TO WS-ASSET-TOTAL-CT.
062600     MOVE WS-ASSET-TOTAL-CT TO WS-IDX1.
062700     PERFORM 5200-BUILD-ASSET-ENTRY THRU 5209-EXIT.
062800     PERFORM 5300-COMPUTE-PERFORMANCE-SCORE THRU 5399-EXIT.
062900     PERFORM 6000-VALIDATE-ASSET THRU 6999-EXIT.
063000     IF ASTT-OVERALL-VALID-SW(WS-IDX1) = 'Y'
063100         ADD 1 TO WS-ASSET-VALID-CT
063200         PERFORM 5500-BUILD-HIERARCHY-PATH THRU 5599-EXIT
063300         PERFORM 5700-WRITE-ORGANIZED-ASSET THRU 5799-EXIT
063400     ELSE
063500         ADD 1 TO WS-ASSET-INVALID-CT
063600         MOVE 'Y' TO WS-ANY-INVALID-SW
063700     END-IF.
063800 5010-EXIT.
063900     EXIT.
064000*------------------------------------------------------------------
064100*  THE INVENTORY LINE IS "FILENAME,ASSET-ID,MIME-TYPE,PROD-DATE"
064200*  WHERE ASSET-ID/MIME-TYPE/PROD-DATE MAY BE BLANK.
064300*------------------------------------------------------------------
064400 5020-SPLIT-INVENTORY-LINE.
064500     MOVE SPACES TO WS-INV-FILENAME WS-INV-ASSET-ID
064600         WS-INV-MIME-TYPE WS-INV-PROD-DATE-TXT.
064700     UNSTRING ASSET-INVENTORY-RECORD DELIMITED BY ","
064800         INTO WS-INV-FILENAME WS-INV-ASSET-ID
064900              WS-INV-MIME-TYPE WS-INV-PROD-DATE-TXT.
065000 5020-EXIT.
065100     EXIT.
065200*==================================================================
065300*  5100 SERIES - FILENAME PARSER
065400*  FORMAT: CC-LL|BUYOUT|CONCEPT|AUDIENCE|TXN-SIDE|FORMAT|
065500*          DURATION|FILE-FORMAT  (8 PIPE-DELIMITED FIELDS)
065600*==================================================================
065700 5100-PARSE-ASSET-FILENAME.
065800     MOVE 'Y' TO WS-PARSE-OK-SW.
065900     MOVE 0 TO WS-TOK-COUNT.
066000     UNSTRING WS-INV-FILENAME DELIMITED BY "|"
066100         INTO WS-TOK-COUNTRY-LANG WS-TOK-BUYOUT
066200              WS-TOK-CONCEPT WS-TOK-AUDIENCE
066300              WS-TOK-TXN-SIDE WS-TOK-ASSET-FORMAT
066400              WS-TOK-DURATION WS-TOK-FILE-FORMAT
066500         TALLYING IN WS-TOK-COUNT.
066600     IF WS-TOK-COUNT NOT = 8
066700         MOVE 'N' TO WS-PARSE-OK-SW
066800         GO TO 5199-EXIT.
066900     PERFORM 5110-TRIM-ALL-TOKENS THRU 5110-EXIT.
067000     PERFORM 5120-VALIDATE-COUNTRY-LANG THRU 5120-EXIT.
067100     IF NOT WS-PARSE-OK
067200         GO TO 5199-EXIT.
067300     PERFORM 5130-VALIDATE-BUYOUT-TOKEN THRU 5130-EXIT.
067400     IF NOT WS-PARSE-OK
067500         GO TO 5199-EXIT.
067600     IF WS-TOK-CONCEPT = SPACES OR WS-TOK-AUDIENCE = SPACES
067700         OR WS-TOK-TXN-SIDE = SPACES
067800         OR WS-TOK-ASSET-FORMAT = SPACES
067900         OR WS-TOK-DURATION = SPACES
068000         OR WS-TOK-FILE-FORMAT = SPACES
068100         MOVE 'N' TO WS-PARSE-OK-SW.
068200 5199-EXIT.
068300     EXIT.
068400*------------------------------------------------------------------
068500 5110-TRIM-ALL-TOKENS.
068600     MOVE WS-TOK-COUNTRY-LANG(1:10) TO WS-TRIM-IN.
068700     PERFORM 5160-TRIM-FIELD THRU 5160-EXIT.
068800     MOVE WS-TRIM-OUT(1:10) TO WS-TOK-COUNTRY-LANG.
068900     MOVE WS-TOK-BUYOUT(1:20) TO WS-TRIM-IN.
069000     PERFORM 5160-TRIM-FIELD THRU 5160-EXIT.
069100     MOVE WS-TRIM-LEN TO WS-TOK-BUYOUT-LEN.
069200     MOVE WS-TRIM-OUT(1:20) TO WS-TOK-BUYOUT.
069300     MOVE WS-TOK-CONCEPT(1:30) TO WS-TRIM-IN.
069400     PERFORM 5160-TRIM-FIELD THRU 5160-EXIT.
069500     MOVE WS-TRIM-OUT(1:30) TO WS-TOK-CONCEPT.
069600     MOVE WS-TOK-AUDIENCE(1:30) TO WS-TRIM-IN.
069700     PERFORM 5160-TRIM-FIELD THRU 5160-EXIT.
069800     MOVE WS-TRIM-OUT(1:30) TO WS-TOK-AUDIENCE.
069900     MOVE WS-TOK-TXN-SIDE(1:20) TO WS-TRIM-IN.
070000     PERFORM 5160-TRIM-FIELD THRU 5160-EXIT.
070100     MOVE WS-TRIM-OUT(1:20) TO WS-TOK-TXN-SIDE.
070200     MOVE WS-TOK-ASSET-FORMAT(1:20) TO WS-TRIM-IN.
070300     PERFORM 5160-TRIM-FIELD THRU 5160-EXIT.
070400     MOVE WS-TRIM-OUT(1:20) TO WS-TOK-ASSET-FORMAT.
070500     MOVE WS-TOK-DURATION(1:15) TO WS-TRIM-IN.
070600     PERFORM 5160-TRIM-FIELD THRU 5160-EXIT.
070700     MOVE WS-TRIM-OUT(1:15) TO WS-TOK-DURATION.
070800     MOVE WS-TOK-FILE-FORMAT(1:15) TO WS-TRIM-IN.
070900     PERFORM 5160-TRIM-FIELD THRU 5160-EXIT.
071000     MOVE WS-TRIM-OUT(1:15) TO WS-TOK-FILE-FORMAT.
071100 5110-EXIT.
071200     EXIT.
071300*------------------------------------------------------------------
071400*  FIELD 1 MUST BE EXACTLY "CC-LL" - TWO UPPER LETTERS, A
071500*  HYPHEN, TWO UPPER LETTERS.
071600*------------------------------------------------------------------
071700 5120-VALIDATE-COUNTRY-LANG.
071800     MOVE 'N' TO WS-PARSE-OK-SW.
071900     IF WS-TOK-COUNTRY-LANG(6:5) NOT = SPACES
072000         GO TO 5120-EXIT.
072100     IF WS-TOK-COUNTRY-LANG(3:1) NOT = "-"
072200         GO TO 5120-EXIT.
072300     IF WS-TOK-COUNTRY-LANG(1:1) IS VALID-UPPER-ALPHA AND
072400        WS-TOK-COUNTRY-LANG(2:1) IS VALID-UPPER-ALPHA AND
072500        WS-TOK-COUNTRY-LANG(4:1) IS VALID-UPPER-ALPHA AND
072600        WS-TOK-COUNTRY-LANG(5:1) IS VALID-UPPER-ALPHA
072700         MOVE 'Y' TO WS-PARSE-OK-SW.
072800 5120-EXIT.
072900     EXIT.
073000*------------------------------------------------------------------
073100*  FIELD 2 MUST BE ALPHANUMERIC WITH NO EMBEDDED SPACES (PIPES
073200*  CANNOT OCCUR HERE SINCE THE UNSTRING ALREADY SPLIT ON THEM).
073300*------------------------------------------------------------------
073400 5130-VALIDATE-BUYOUT-TOKEN.
073500     MOVE 'N' TO WS-PARSE-OK-SW.
073600     IF WS-TOK-BUYOUT = SPACES
073700         GO TO 5130-EXIT.
073800     MOVE 'Y' TO WS-PARSE-OK-SW.
073900     PERFORM 5140-CHECK-EMBEDDED-SPACE THRU 5140-EXIT
074000         VARYING WS-IDX1 FROM 1 BY 1
074100         UNTIL WS-IDX1 > WS-TOK-BUYOUT-LEN.
074200 5130-EXIT.
074300     EXIT.
074400*------------------------------------------------------------------
074500 5140-CHECK-EMBEDDED-SPACE.
074600     IF WS-TOK-BUYOUT(WS-IDX1:1) = SPACE
074700         AND WS-TOK-BUYOUT(1:WS-IDX1) NOT = SPACES
074800         MOVE 'N' TO WS-PARSE-OK-SW.
074900 5140-EXIT.
075000     EXIT.
075100*------------------------------------------------------------------
075200*  GENERIC LEFT-AND-RIGHT TRIM.  NO INTRINSIC FUNCTION IS USED -
075300*  WE WALK THE FIELD WITH REFERENCE MODIFICATION THE WAY THIS
075400*  SHOP HAS ALWAYS TRIMMED A FEED FIELD.
075500*------------------------------------------------------------------
075600 5160-TRIM-FIELD.
075700     MOVE SPACES TO WS-TRIM-OUT.
075800     MOVE 1 TO WS-TRIM-START.
075900     MOVE 80 TO WS-TRIM-END.
076000     PERFORM 5162-STEP-START-FORWARD THRU 5162-EXIT
076100         VARYING WS-TRIM-START FROM 1 BY 1
076200         UNTIL WS-TRIM-START > 80
076300         OR WS-TRIM-IN(WS-TRIM-START:1) NOT = SPACE.
076400     PERFORM 5164-STEP-END-BACKWARD THRU 5164-EXIT
076500         VARYING WS-TRIM-END FROM 80 BY -1
076600         UNTIL WS-TRIM-END < WS-TRIM-START
076700         OR WS-TRIM-IN(WS-TRIM-END:1) NOT = SPACE.
076800     IF WS-TRIM-START > WS-TRIM-END
076900         MOVE 0 TO WS-TRIM-LEN
077000         GO TO 5160-EXIT.
077100     COMPUTE WS-TRIM-LEN = WS-TRIM-END - WS-TRIM-START + 1.
077200     MOVE WS-TRIM-IN(WS-TRIM-START:WS-TRIM-LEN) TO
077300         WS-TRIM-OUT(1:WS-TRIM-LEN).
077400 5160-EXIT.
077500     EXIT.
077600*------------------------------------------------------------------
077700 5162-STEP-START-FORWARD.
077800     CONTINUE.
077900 5162-EXIT.
078000     EXIT.
078100*------------------------------------------------------------------
078200 5164-STEP-END-BACKWARD.
078300     CONTINUE.
078400 5164-EXIT.
078500     EXIT.
078600*==================================================================
078700*  5200 SERIES - BUILD THE ASSET TABLE ENTRY (PARSE + ENRICH)
078800*==================================================================
078900 5200-BUILD-ASSET-ENTRY.
079000     MOVE WS-INV-FILENAME TO ASTT-FILENAME(WS-IDX1).
079100     MOVE WS-TOK-COUNTRY-LANG(1:2) TO ASTT-COUNTRY(WS-IDX1).
079200     MOVE WS-TOK-COUNTRY-LANG(4:2) TO ASTT-LANGUAGE(WS-IDX1).
079300     MOVE WS-TOK-BUYOUT(1:10) TO ASTT-BUYOUT-CODE(WS-IDX1).
079400     MOVE WS-TOK-CONCEPT(1:20) TO ASTT-CONCEPT(WS-IDX1).
079500     MOVE WS-TOK-AUDIENCE(1:20) TO ASTT-AUDIENCE(WS-IDX1).
079600     MOVE WS-TOK-TXN-SIDE(1:10) TO
079700         ASTT-TRANSACTION-SIDE(WS-IDX1).
079800     MOVE WS-TOK-ASSET-FORMAT(1:10) TO
079900         ASTT-ASSET-FORMAT(WS-IDX1).
080000     MOVE WS-TOK-DURATION(1:6) TO ASTT-DURATION(WS-IDX1).
080100     MOVE WS-TOK-FILE-FORMAT(1:6) TO ASTT-FILE-FORMAT(WS-IDX1).
080200     MOVE WS-INV-ASSET-ID TO ASTT-FILE-ID(WS-IDX1).
080300     MOVE 'N' TO ASTT-HAS-PROD-DATE-SW(WS-IDX1).
080400     MOVE 0 TO ASTT-PROD-YEAR(WS-IDX1) ASTT-PROD-MONTH(WS-IDX1).
080500     IF WS-INV-PROD-DATE-TXT NOT = SPACES
080600         AND WS-INV-PROD-DATE-TXT(1:4) IS NUMERIC
080700         AND WS-INV-PROD-DATE-TXT(6:2) IS NUMERIC
080800         MOVE WS-INV-PROD-DATE-TXT(1:4) TO
080900             ASTT-PROD-YEAR(WS-IDX1)
081000         MOVE WS-INV-PROD-DATE-TXT(6:2) TO
081100             ASTT-PROD-MONTH(WS-IDX1)
081200         MOVE 'Y' TO ASTT-HAS-PROD-DATE-SW(WS-IDX1)
081300     END-IF.
081400     PERFORM 5210-ENRICH-FROM-ADS-TABLE THRU 5299-EXIT.
081500 5209-EXIT.
081600     EXIT.
081700*------------------------------------------------------------------
081800*  MATCH ON ASSET ID FIRST, THEN ASSET NAME, ELSE NO MATCH.
081900*------------------------------------------------------------------
082000 5210-ENRICH-FROM-ADS-TABLE.
082100     MOVE SPACES TO ASTT-AD-ID(WS-IDX1).
082200     MOVE 1000 TO ASTT-BUDGET(WS-IDX1).
082300     MOVE -1 TO ASTT-CLICKS(WS-IDX1) ASTT-IMPRESSIONS(WS-IDX1)
082400         ASTT-CONVERSIONS(WS-IDX1).
082500     SET ADS-IDX TO 1.
082600     SEARCH WS-ADS-ENTRY VARYING ADS-IDX
082700         AT END
082800             GO TO 5220-ENRICH-BY-NAME
082900         WHEN WS-INV-ASSET-ID NOT = SPACES
083000             AND WS-ADS-TBL-ASSET-ID(ADS-IDX) = WS-INV-ASSET-ID
083100             MOVE WS-ADS-TBL-AD-ID(ADS-IDX) TO
083200                 ASTT-AD-ID(WS-IDX1)
083300             MOVE WS-ADS-TBL-BUDGET(ADS-IDX) TO
083400                 ASTT-BUDGET(WS-IDX1)
083500             MOVE WS-ADS-TBL-CLICKS(ADS-IDX) TO
083600                 ASTT-CLICKS(WS-IDX1)
083700             MOVE WS-ADS-TBL-IMPR(ADS-IDX) TO
083800                 ASTT-IMPRESSIONS(WS-IDX1)
083900             MOVE WS-ADS-TBL-CONV(ADS-IDX) TO
084000                 ASTT-CONVERSIONS(WS-IDX1)
084100             GO TO 5299-EXIT
084200     END-SEARCH.
084300 5220-ENRICH-BY-NAME.
084400     SET ADS-IDX TO 1.
084500     SEARCH WS-ADS-ENTRY VARYING ADS-IDX
084600         AT END
084700             GO TO 5299-EXIT
084800         WHEN WS-ADS-TBL-ASSET-NAME(ADS-IDX) = WS-INV-FILENAME
084900             MOVE WS-ADS-TBL-AD-ID(ADS-IDX) TO
085000                 ASTT-AD-ID(WS-IDX1)
085100             MOVE WS-ADS-TBL-BUDGET(ADS-IDX) TO
085200                 ASTT-BUDGET(WS-IDX1)
085300             MOVE WS-ADS-TBL-CLICKS(ADS-IDX) TO
085400                 ASTT-CLICKS(WS-IDX1)
085500             MOVE WS-ADS-TBL-IMPR(ADS-IDX) TO
085600                 ASTT-IMPRESSIONS(WS-IDX1)
085700             MOVE WS-ADS-TBL-CONV(ADS-IDX) TO
085800                 ASTT-CONVERSIONS(WS-IDX1)
085900     END-SEARCH.
086000 5299-EXIT.
086100     EXIT.
086200*==================================================================
086300*  5300 SERIES - ASSET MODEL DERIVED METRICS
086400*  CTR = CLICKS / IMPRESSIONS, CVR = CONVERSIONS / CLICKS,
086500*  SCORE = 0.4*CTR + 0.6*CVR WITH 0 SUBSTITUTED FOR A MISSING
086600*  RATE.  SCORE ITSELF IS MISSING ONLY WHEN CLICKS, IMPRESSIONS
086700*  AND CONVERSIONS ARE ALL MISSING (-1).
086800*==================================================================
086900 5300-COMPUTE-PERFORMANCE-SCORE.
087000     MOVE 0 TO ASTT-CTR-RT(WS-IDX1).
087100     MOVE 'Y' TO ASTT-CTR-MISSING-SW(WS-IDX1).
087200     IF ASTT-CLICKS(WS-IDX1) NOT = -1 AND
087300        ASTT-IMPRESSIONS(WS-IDX1) > 0
087400         COMPUTE ASTT-CTR-RT(WS-IDX1) ROUNDED =
087500             ASTT-CLICKS(WS-IDX1) / ASTT-IMPRESSIONS(WS-IDX1)
087600         MOVE 'N' TO ASTT-CTR-MISSING-SW(WS-IDX1)
087700     END-IF.
087800     MOVE 0 TO ASTT-CVR-RT(WS-IDX1).
087900     MOVE 'Y' TO ASTT-CVR-MISSING-SW(WS-IDX1).
088000     IF ASTT-CONVERSIONS(WS-IDX1) NOT = -1 AND
088100        ASTT-CLICKS(WS-IDX1) > 0
088200         COMPUTE ASTT-CVR-RT(WS-IDX1) ROUNDED =
088300             ASTT-CONVERSIONS(WS-IDX1) / ASTT-CLICKS(WS-IDX1)
088400         MOVE 'N' TO ASTT-CVR-MISSING-SW(WS-IDX1)
088500     END-IF.
088600     MOVE 'N' TO ASTT-SCORE-MISSING-SW(WS-IDX1).
088700     IF ASTT-CLICKS(WS-IDX1) = -1 AND
088800        ASTT-IMPRESSIONS(WS-IDX1) = -1 AND
088900        ASTT-CONVERSIONS(WS-IDX1) = -1
089000         MOVE 'Y' TO ASTT-SCORE-MISSING-SW(WS-IDX1)
089100         MOVE 0 TO ASTT-SCORE-RT(WS-IDX1)
089200     ELSE
089300         COMPUTE ASTT-SCORE-RT(WS-IDX1) ROUNDED =
089400             (0.4 * ASTT-CTR-RT(WS-IDX1)) +
089500             (0.6 * ASTT-CVR-RT(WS-IDX1))
089600     END-IF.
089700 5399-EXIT.
089800     EXIT.
089900*==================================================================
090000*  5500 SERIES - BUILD THE HIERARCHY PATH FOR A VALID ASSET
090100*==================================================================
090200 5500-BUILD-HIERARCHY-PATH.
090300     MOVE SPACES TO WS-PATH-ACCUM.
090400     PERFORM 5550-APPEND-PATH-LEVEL THRU 5550-EXIT
090500         VARYING HIR-IDX FROM 1 BY 1
090600         UNTIL HIR-IDX > WS-HIER-LOAD-CT.
090700     MOVE WS-PATH-ACCUM TO ASTT-HIER-PATH(WS-IDX1).
090800 5599-EXIT.
090900     EXIT.
091000*------------------------------------------------------------------
091100 5550-APPEND-PATH-LEVEL.
091200     PERFORM 5600-LOOKUP-FIELD-VALUE THRU 5699-EXIT.
091300     IF HIR-IDX = 1
091400         MOVE WS-PATH-SEGMENT TO WS-PATH-ACCUM
091500     ELSE
091600         STRING WS-PATH-ACCUM DELIMITED BY SPACE
091700             "/" DELIMITED BY SIZE
091800             WS-PATH-SEGMENT DELIMITED BY SPACE
091900             INTO WS-PATH-ACCUM
092000     END-IF.
092100 5550-EXIT.
092200     EXIT.
092300*------------------------------------------------------------------
092400*  FIELD-VALUE LOOKUP - BLANK VALUE OR UNKNOWN FIELD NAME
092500*  RENDERS AS "Unset".
092600*------------------------------------------------------------------
092700 5600-LOOKUP-FIELD-VALUE.
092800     MOVE SPACES TO WS-PATH-SEGMENT.
092900     EVALUATE WS-HIER-FIELD-NAME(HIR-IDX)(1:20)
093000         WHEN "country             "
093100             MOVE ASTT-COUNTRY(WS-IDX1) TO WS-PATH-SEGMENT
093200         WHEN "language            "
093300             MOVE ASTT-LANGUAGE(WS-IDX1) TO WS-PATH-SEGMENT
093400         WHEN "buyout_code         "
093500             MOVE ASTT-BUYOUT-CODE(WS-IDX1) TO WS-PATH-SEGMENT
093600         WHEN "concept             "
093700             MOVE ASTT-CONCEPT(WS-IDX1) TO WS-PATH-SEGMENT
093800         WHEN "audience            "
093900             MOVE ASTT-AUDIENCE(WS-IDX1) TO WS-PATH-SEGMENT
094000         WHEN "transaction_side    "
094100             MOVE ASTT-TRANSACTION-SIDE(WS-IDX1)
094200                 TO WS-PATH-SEGMENT
094300         WHEN "asset_format        "
094400             MOVE ASTT-ASSET-FORMAT(WS-IDX1) TO WS-PATH-SEGMENT
094500         WHEN "duration            "
094600             MOVE ASTT-DURATION(WS-IDX1) TO WS-PATH-SEGMENT
094700         WHEN "year                "
094800             IF ASTT-HAS-PROD-DATE(WS-IDX1)
094900                 MOVE ASTT-PROD-YEAR(WS-IDX1) TO WS-YEAR-EDIT
095000                 MOVE WS-YEAR-EDIT(1:4) TO WS-TRIM-IN
095100                 PERFORM 5160-TRIM-FIELD THRU 5160-EXIT
095200                 MOVE WS-TRIM-OUT(1:4) TO WS-PATH-SEGMENT
095300             END-IF
095400         WHEN "month               "
095500             IF ASTT-HAS-PROD-DATE(WS-IDX1)
095600                 MOVE ASTT-PROD-MONTH(WS-IDX1) TO WS-MONTH-EDIT
095700                 MOVE WS-MONTH-EDIT(1:2) TO WS-TRIM-IN
095800                 PERFORM 5160-TRIM-FIELD THRU 5160-EXIT
095900                 MOVE WS-TRIM-OUT(1:2) TO WS-PATH-SEGMENT
096000             END-IF
096100         WHEN OTHER
096200             CONTINUE
096300     END-EVALUATE.
096400     IF WS-PATH-SEGMENT = SPACES
096500         MOVE "Unset" TO WS-PATH-SEGMENT.
096600 5699-EXIT.
096700     EXIT.
096800*------------------------------------------------------------------
096900 5700-WRITE-ORGANIZED-ASSET.
097000     MOVE SPACES TO ORGANIZED-ASSETS-RECORD.
097100     STRING ASTT-FILENAME(WS-IDX1) DELIMITED BY SPACE
097200         "," DELIMITED BY SIZE
097300         ASTT-HIER-PATH(WS-IDX1) DELIMITED BY SPACE
097400         INTO ORGANIZED-ASSETS-RECORD.
097500     WRITE ORGANIZED-ASSETS-RECORD.
097600 5799-EXIT.
097700     EXIT.
097800*==================================================================
097900*  6000 SERIES - ASSET VALIDATOR
098000*==================================================================
098100 6000-VALIDATE-ASSET.
098200     MOVE 0 TO ASTT-REASON-CT(WS-IDX1).
098300     PERFORM 6100-VALIDATE-NAME THRU 6199-EXIT.
098400     PERFORM 6200-VALIDATE-BUYOUT THRU 6299-EXIT.
098500     PERFORM 6300-VALIDATE-QUALITY-PRIVACY THRU 6399-EXIT.
098600     PERFORM 6400-DETERMINE-OVERALL-VALIDITY THRU 6499-EXIT.
098700 6999-EXIT.
098800     EXIT.
098900*------------------------------------------------------------------
099000*  NAME VALIDATION - EVERY CLASSIFICATION FIELD EXCEPT FILE
099100*  FORMAT MUST BE NON-BLANK.  FILENAME PARSING ALREADY ENFORCED
099200*  THIS, SO THIS CHECK SIMPLY CONFIRMS IT FOR THE RECORD.
099300*------------------------------------------------------------------
099400 6100-VALIDATE-NAME.
099500     MOVE 'Y' TO ASTT-VALID-NAME-FLAG(WS-IDX1).
099600     IF ASTT-COUNTRY(WS-IDX1) = SPACES OR
099700        ASTT-LANGUAGE(WS-IDX1) = SPACES OR
099800        ASTT-BUYOUT-CODE(WS-IDX1) = SPACES OR
099900        ASTT-CONCEPT(WS-IDX1) = SPACES OR
100000        ASTT-AUDIENCE(WS-IDX1) = SPACES OR
100100        ASTT-TRANSACTION-SIDE(WS-IDX1) = SPACES OR
100200        ASTT-ASSET-FORMAT(WS-IDX1) = SPACES OR
100300        ASTT-DURATION(WS-IDX1) = SPACES
100400         MOVE 'N' TO ASTT-VALID-NAME-FLAG(WS-IDX1)
100500         PERFORM 6900-ADD-REASON THRU 6900-EXIT
100600         MOVE "Invalid filename format" TO
100700             ASTT-REASON-TBL(WS-IDX1, ASTT-REASON-CT(WS-IDX1))
100800     END-IF.
100900 6199-EXIT.
101000     EXIT.
101100*------------------------------------------------------------------
101200*  BUYOUT VALIDATION - CODE MUST BE PRESENT, IN THE TABLE, HAVE
101300*  A NON-BLANK EXPIRATION DATE THAT PARSES UNDER ONE OF THE
101400*  FOUR ACCEPTED FORMATS, AND NOT BE STRICTLY PAST THAT DATE.
101500*  AN INVALID BUYOUT ALWAYS ZEROES THE ASSET'S BUDGET.
101600*------------------------------------------------------------------
101700 6200-VALIDATE-BUYOUT.
101800     MOVE 'N' TO ASTT-BUYOUT-VALID-FLAG(WS-IDX1).
101900     IF ASTT-BUYOUT-CODE(WS-IDX1) = SPACES
102000         GO TO 6250-BUYOUT-INVALID.
102100     SET BUY-IDX TO 1.
102200     SEARCH WS-BUYOUT-ENTRY VARYING BUY-IDX
102300         AT END
102400             GO TO 6250-BUYOUT-INVALID
102500         WHEN WS-BUYOUT-TBL-CODE(BUY-IDX) =
102600                 ASTT-BUYOUT-CODE(WS-IDX1)
102700             CONTINUE
102800     END-SEARCH.
102900     IF WS-BUYOUT-TBL-EXP-DATE(BUY-IDX) = SPACES
103000         GO TO 6250-BUYOUT-INVALID.
103100     PERFORM 6210-PARSE-BUYOUT-DATE THRU 6210-EXIT.
103200     IF NOT WS-DT-VALID
103300         GO TO 6250-BUYOUT-INVALID.
103400     COMPUTE WS-EXP-DATE-8 =
103500         WS-DT-YEAR * 10000 + WS-DT-MONTH * 100 + WS-DT-DAY.
103600     IF WS-CURRENT-DATE-8 > WS-EXP-DATE-8
103700         GO TO 6250-BUYOUT-INVALID.
103800     MOVE 'Y' TO ASTT-BUYOUT-VALID-FLAG(WS-IDX1).
103900     GO TO 6299-EXIT.
104000 6250-BUYOUT-INVALID.
104100     MOVE 'N' TO ASTT-BUYOUT-VALID-FLAG(WS-IDX1).
104200     MOVE 0 TO ASTT-BUDGET(WS-IDX1).
104300     PERFORM 6900-ADD-REASON THRU 6900-EXIT.
104400     MOVE "Expired or invalid buyout code" TO
104500         ASTT-REASON-TBL(WS-IDX1, ASTT-REASON-CT(WS-IDX1)).
104600 6299-EXIT.
104700     EXIT.
104800*------------------------------------------------------------------
104900*  DATE TRIED IN ORDER DD/MM/YYYY, MM/DD/YYYY, YYYY-MM-DD,
105000*  YYYY/MM/DD.  SINCE "/" AND "-" ARE TREATED AS THE SAME
105100*  DELIMITER THE FOUR FORMATS COLLAPSE TO TWO TOKEN SHAPES.
105200*------------------------------------------------------------------
105300 6210-PARSE-BUYOUT-DATE.
105400     MOVE 'N' TO WS-DT-VALID-SW.
105500     MOVE SPACES TO WS-DT-TOK1 WS-DT-TOK2 WS-DT-TOK3.
105600     UNSTRING WS-BUYOUT-TBL-EXP-DATE(BUY-IDX)
105700         DELIMITED BY "/" OR "-"
105800         INTO WS-DT-TOK1 WS-DT-TOK2 WS-DT-TOK3
105900         TALLYING IN WS-DT-TOK-CT.
106000     IF WS-DT-TOK-CT NOT = 3
106100         GO TO 6210-EXIT.
106200     IF WS-DT-TOK1(1:2) = SPACES OR NOT WS-DT-TOK1(1:2) NUMERIC
106300         GO TO 6210-EXIT.
106400     IF WS-DT-TOK1(3:2) NOT = SPACES
106500         AND WS-DT-TOK1(1:4) IS NUMERIC
106600         MOVE WS-DT-TOK1(1:4) TO WS-DT-YEAR
106700         MOVE WS-DT-TOK2(1:2) TO WS-DT-MONTH
106800         MOVE WS-DT-TOK3(1:2) TO WS-DT-DAY
106900         PERFORM 6220-VALIDATE-DATE-PARTS THRU 6220-EXIT
107000         GO TO 6210-EXIT
107100     END-IF.
107200     IF WS-DT-TOK3(1:4) IS NUMERIC AND
107300        WS-DT-TOK1(1:2) IS NUMERIC AND
107400        WS-DT-TOK2(1:2) IS NUMERIC
107500         MOVE WS-DT-TOK1(1:2) TO WS-DT-DAY
107600         MOVE WS-DT-TOK2(1:2) TO WS-DT-MONTH
107700         MOVE WS-DT-TOK3(1:4) TO WS-DT-YEAR
107800         PERFORM 6220-VALIDATE-DATE-PARTS THRU 6220-EXIT
107900         IF WS-DT-VALID
108000             GO TO 6210-EXIT
108100         END-IF
108200         MOVE WS-DT-TOK1(1:2) TO WS-DT-MONTH
108300         MOVE WS-DT-TOK2(1:2) TO WS-DT-DAY
108400         PERFORM 6220-VALIDATE-DATE-PARTS THRU 6220-EXIT
108500     END-IF.
108600 6210-EXIT.
108700     EXIT.
108800*------------------------------------------------------------------
108900 6220-VALIDATE-DATE-PARTS.
109000     MOVE 'N' TO WS-DT-VALID-SW.
109100     IF WS-DT-MONTH >= 1 AND WS-DT-MONTH <= 12 AND
109200        WS-DT-DAY >= 1 AND WS-DT-DAY <= 31 AND
109300        WS-DT-YEAR >= 1000
109400         MOVE 'Y' TO WS-DT-VALID-SW.
109500 6220-EXIT.
109600     EXIT.
109700*------------------------------------------------------------------
109800*  QUALITY/PRIVACY LOOKUP - A STATUS OF 'E' (ANALYSIS FAILED)
109900*  OR NO MATCHING ROW LEAVES BOTH THE SCORE AND PRIVACY FLAG
110000*  MISSING.
110100*------------------------------------------------------------------
110200 6300-VALIDATE-QUALITY-PRIVACY.
110300     MOVE -1 TO ASTT-QUALITY-SCORE(WS-IDX1).
110400     MOVE SPACE TO ASTT-PRIVACY-FLAG(WS-IDX1).
110500     SET QAL-IDX TO 1.
110600     SEARCH WS-QUALITY-ENTRY VARYING QAL-IDX
110700         AT END
110800             GO TO 6350-QUALITY-CHECKED
110900         WHEN WS-QUALITY-TBL-FILENAME(QAL-IDX) =
111000                 ASTT-FILENAME(WS-IDX1)
111100             CONTINUE
111200     END-SEARCH.
111300     IF WS-QUALITY-TBL-STATUS(QAL-IDX) = 'E'
111400         GO TO 6350-QUALITY-CHECKED.
111500     MOVE WS-QUALITY-TBL-SCORE(QAL-IDX) TO
111600         ASTT-QUALITY-SCORE(WS-IDX1).
111700     MOVE WS-QUALITY-TBL-PRIVACY(QAL-IDX) TO
111800         ASTT-PRIVACY-FLAG(WS-IDX1).
111900*------------------------------------------------------------------
112000*  CR-1644 (RFK 11/14/01) - REASON TEXT NOW MOVES THE SCORE
112100*  THROUGH WS-EDIT-QUALITY (PIC ZZ9.9) BEFORE STRINGING IT IN -
112200*  THE RAW ZONED DIGITS WERE UNREADABLE ON THE VALIDATION REPORT.
112300*------------------------------------------------------------------
112400 6350-QUALITY-CHECKED.
112500     IF ASTT-QUALITY-SCORE(WS-IDX1) = -1
112600         PERFORM 6900-ADD-REASON THRU 6900-EXIT
112700         MOVE "Quality check failed" TO
112800             ASTT-REASON-TBL(WS-IDX1, ASTT-REASON-CT(WS-IDX1))
112900     ELSE
113000         IF ASTT-QUALITY-SCORE(WS-IDX1) <= 5
113100             MOVE ASTT-QUALITY-SCORE(WS-IDX1) TO WS-EDIT-QUALITY
113200             PERFORM 6900-ADD-REASON THRU 6900-EXIT
113300             STRING "Low quality score: "
113400                     DELIMITED BY SIZE
113500                 WS-EDIT-QUALITY DELIMITED BY SIZE
113600                 INTO ASTT-REASON-TBL(WS-IDX1,
113700                     ASTT-REASON-CT(WS-IDX1))
113800         END-IF
113900     END-IF.
114000     IF ASTT-PRIVACY-FLAG(WS-IDX1) = SPACE
114100         PERFORM 6900-ADD-REASON THRU 6900-EXIT
114200         MOVE "Privacy compliance check failed" TO
114300             ASTT-REASON-TBL(WS-IDX1, ASTT-REASON-CT(WS-IDX1))
114400     ELSE
114500         IF ASTT-PRIVACY-FLAG(WS-IDX1) = 'N'
114600             PERFORM 6900-ADD-REASON THRU 6900-EXIT
114700             MOVE "Not privacy compliant" TO
114800                 ASTT-REASON-TBL(WS-IDX1,
114900                     ASTT-REASON-CT(WS-IDX1))
115000         END-IF
115100     END-IF.
115200 6399-EXIT.
115300     EXIT.
115400*------------------------------------------------------------------
115500*  OVERALL VALIDITY = VALID NAME AND (BUYOUT VALID OR QUALITY
115600*  SCORE PRESENT AND > 5) AND (PRIVACY FLAG PRESENT AND 'Y').
115700*------------------------------------------------------------------
115800 6400-DETERMINE-OVERALL-VALIDITY.
115900     MOVE 'N' TO ASTT-OVERALL-VALID-SW(WS-IDX1).
116000     IF ASTT-VALID-NAME-FLAG(WS-IDX1) = 'Y'
116100         AND (ASTT-BUYOUT-VALID-FLAG(WS-IDX1) = 'Y'
116200             OR (ASTT-QUALITY-SCORE(WS-IDX1) NOT = -1
116300                 AND ASTT-QUALITY-SCORE(WS-IDX1) > 5))
116400         AND ASTT-PRIVACY-FLAG(WS-IDX1) = 'Y'
116500         MOVE 'Y' TO ASTT-OVERALL-VALID-SW(WS-IDX1).
116600 6499-EXIT.
116700     EXIT.
116800*------------------------------------------------------------------
116900 6900-ADD-REASON.
117000     IF ASTT-REASON-CT(WS-IDX1) < 4
117100         ADD 1 TO ASTT-REASON-CT(WS-IDX1).
117200 6900-EXIT.
117300     EXIT.
117400*==================================================================
117500*  7000 SERIES - VALIDATION REPORT
117600*==================================================================
117700 7000-WRITE-VALIDATION-REPORT.
117800     OPEN OUTPUT VALIDATION-RPT-FILE.
117900     MOVE SPACES TO WS-LINE-WORK.
118000     STRING "VALIDATION REPORT" DELIMITED BY SIZE
118100         INTO WS-LINE-WORK.
118200     PERFORM 7900-PRINT-LINE THRU 7900-EXIT.
118300     MOVE SPACES TO WS-LINE-WORK.
118400     MOVE "=================" TO WS-LINE-WORK.
118500     PERFORM 7900-PRINT-LINE THRU 7900-EXIT.
118600     MOVE WS-ASSET-TOTAL-CT TO WS-EDIT-COUNT.
118700     STRING "Total assets: " DELIMITED BY SIZE
118800         WS-EDIT-COUNT DELIMITED BY SIZE
118900         INTO WS-LINE-WORK.
119000     PERFORM 7900-PRINT-LINE THRU 7900-EXIT.
119100     MOVE WS-ASSET-VALID-CT TO WS-EDIT-COUNT.
119200     STRING "Valid assets: " DELIMITED BY SIZE
119300         WS-EDIT-COUNT DELIMITED BY SIZE
119400         INTO WS-LINE-WORK.
119500     PERFORM 7900-PRINT-LINE THRU 7900-EXIT.
119600     MOVE WS-ASSET-INVALID-CT TO WS-EDIT-COUNT.
119700     STRING "Invalid assets: " DELIMITED BY SIZE
119800         WS-EDIT-COUNT DELIMITED BY SIZE
119900         INTO WS-LINE-WORK.
120000     PERFORM 7900-PRINT-LINE THRU 7900-EXIT.
120100     MOVE WS-PARSE-FAIL-CT TO WS-EDIT-COUNT.
120200     STRING "Errors: " DELIMITED BY SIZE
120300         WS-EDIT-COUNT DELIMITED BY SIZE
120400         INTO WS-LINE-WORK.
120500     PERFORM 7900-PRINT-LINE THRU 7900-EXIT.
120600     IF WS-ANY-INVALID
120700         PERFORM 7050-CHECK-AND-PRINT-INVALID THRU 7050-EXIT
120800             VARYING WS-IDX1 FROM 1 BY 1
120900             UNTIL WS-IDX1 > WS-ASSET-TOTAL-CT
121000     END-IF.
121100     CLOSE VALIDATION-RPT-FILE.
121200 7999-EXIT.
121300     EXIT.
121400*------------------------------------------------------------------
121500 7050-CHECK-AND-PRINT-INVALID.
121600     IF ASTT-OVERALL-VALID-SW(WS-IDX1) = 'N'
121700         PERFORM 7100-PRINT-INVALID-BLOCK THRU 7199-EXIT.
121800 7050-EXIT.
121900     EXIT.
122000*------------------------------------------------------------------
122100 7100-PRINT-INVALID-BLOCK.
122200     MOVE SPACES TO WS-LINE-WORK.
122300     STRING "Filename: " DELIMITED BY SIZE
122400         ASTT-FILENAME(WS-IDX1) DELIMITED BY SPACE
122500         INTO WS-LINE-WORK.
122600     PERFORM 7900-PRINT-LINE THRU 7900-EXIT.
122700     MOVE "Reasons:" TO WS-LINE-WORK.
122800     PERFORM 7900-PRINT-LINE THRU 7900-EXIT.
122900     PERFORM 7150-PRINT-REASON-LINE THRU 7150-EXIT
123000         VARYING WS-IDX2 FROM 1 BY 1
123100         UNTIL WS-IDX2 > ASTT-REASON-CT(WS-IDX1).
123200 7199-EXIT.
123300     EXIT.
123400*------------------------------------------------------------------
123500 7150-PRINT-REASON-LINE.
123600     MOVE SPACES TO WS-LINE-WORK.
123700     STRING "- " DELIMITED BY SIZE
123800         ASTT-REASON-TBL(WS-IDX1, WS-IDX2)
123900             DELIMITED BY SIZE
124000         INTO WS-LINE-WORK.
124100     PERFORM 7900-PRINT-LINE THRU 7900-EXIT.
124200 7150-EXIT.
124300     EXIT.
124400*------------------------------------------------------------------
124500 7900-PRINT-LINE.
124600     MOVE WS-LINE-WORK TO VALIDATION-RPT-RECORD.
124700     WRITE VALIDATION-RPT-RECORD.
124800 7900-EXIT.
124900     EXIT.
125000*==================================================================
125100*  8000 SERIES - BUDGET MANAGER
125200*==================================================================
125300 8000-RUN-BUDGET-MANAGER.
125400     PERFORM 8100-GROUP-ASSETS-BY-AD THRU 8199-EXIT.
125500     PERFORM 8050-PROCESS-ONE-GROUP THRU 8050-EXIT
125600         VARYING GRP-IDX FROM 1 BY 1
125700         UNTIL GRP-IDX > WS-AD-GROUP-CT.
125800 8999-EXIT.
125900     EXIT.
126000*------------------------------------------------------------------
126100 8050-PROCESS-ONE-GROUP.
126200     PERFORM 8200-COLLECT-GROUP-MEMBERS THRU 8299-EXIT.
126300     IF WS-GROUP-MEMBER-CT = 1
126400         PERFORM 8300-APPLY-SINGLE-ASSET-RULE THRU 8399-EXIT
126500     ELSE
126600         PERFORM 8400-APPLY-MULTI-ASSET-RULE THRU 8499-EXIT
126700     END-IF.
126800 8050-EXIT.
126900     EXIT.
127000*------------------------------------------------------------------
127100*  SKIP ANY ASSET WITH NO AD ID OR NO COMPUTABLE SCORE, THEN
127200*  BUILD THE UNIQUE AD-ID LIST IN ORDER OF FIRST APPEARANCE.
127300*------------------------------------------------------------------
127400 8100-GROUP-ASSETS-BY-AD.
127500     MOVE 0 TO WS-AD-GROUP-CT.
127600     PERFORM 8120-CLASSIFY-ONE-ASSET THRU 8120-EXIT
127700         VARYING WS-IDX1 FROM 1 BY 1
127800         UNTIL WS-IDX1 > WS-ASSET-TOTAL-CT.
127900 8199-EXIT.
128000     EXIT.
128100*------------------------------------------------------------------
128200 8120-CLASSIFY-ONE-ASSET.
128300     MOVE SPACE TO ASTT-BUDGET-SKIP-SW(WS-IDX1).
128400     MOVE SPACE TO ASTT-BUDGET-CHANGE-SW(WS-IDX1).
128500     IF ASTT-OVERALL-VALID-SW(WS-IDX1) = 'Y'
128600         IF ASTT-AD-ID(WS-IDX1) = SPACES
128700             MOVE 'Y' TO ASTT-BUDGET-SKIP-SW(WS-IDX1)
128800             MOVE "Missing ad_id" TO
128900                 ASTT-BUDGET-SKIP-REASON(WS-IDX1)
129000             ADD 1 TO WS-BUDGET-SKIPPED-CT
129100         ELSE
129200             IF ASTT-SCORE-MISSING-SW(WS-IDX1) = 'Y'
129300                 MOVE 'Y' TO ASTT-BUDGET-SKIP-SW(WS-IDX1)
129400                 MOVE "Missing performance metrics" TO
129500                     ASTT-BUDGET-SKIP-REASON(WS-IDX1)
129600                 ADD 1 TO WS-BUDGET-SKIPPED-CT
129700             ELSE
129800                 PERFORM 8110-REGISTER-AD-GROUP THRU 8110-EXIT
129900             END-IF
130000         END-IF
130100     END-IF.
130200 8120-EXIT.
130300     EXIT.
130400*------------------------------------------------------------------
130500 8110-REGISTER-AD-GROUP.
130600     SET GRP-IDX TO 1.
130700     SEARCH WS-AD-GROUP-ENTRY VARYING GRP-IDX
130800         AT END
130900             IF WS-AD-GROUP-CT < 2000
131000                 ADD 1 TO WS-AD-GROUP-CT
131100                 MOVE ASTT-AD-ID(WS-IDX1) TO
131200                     WS-GROUP-AD-ID(WS-AD-GROUP-CT)
131300             END-IF
131400         WHEN WS-GROUP-AD-ID(GRP-IDX) = ASTT-AD-ID(WS-IDX1)
131500             CONTINUE
131600     END-SEARCH.
131700 8110-EXIT.
131800     EXIT.
131900*------------------------------------------------------------------
132000*  COLLECT THE MEMBERS OF ONE AD GROUP, PRESERVING INPUT ORDER,
132100*  INTO WS-SORT-INDEX-TABLE.
132200*------------------------------------------------------------------
132300 8200-COLLECT-GROUP-MEMBERS.
132400     MOVE 0 TO WS-GROUP-MEMBER-CT.
132500     PERFORM 8210-COLLECT-ONE-MEMBER THRU 8210-EXIT
132600         VARYING WS-IDX1 FROM 1 BY 1
132700         UNTIL WS-IDX1 > WS-ASSET-TOTAL-CT.
132800 8299-EXIT.
132900     EXIT.
133000*------------------------------------------------------------------
133100 8210-COLLECT-ONE-MEMBER.
133200     IF ASTT-OVERALL-VALID-SW(WS-IDX1) = 'Y'
133300         AND ASTT-BUDGET-SKIP-SW(WS-IDX1) NOT = 'Y'
133400         AND ASTT-AD-ID(WS-IDX1) = WS-GROUP-AD-ID(GRP-IDX)
133500         ADD 1 TO WS-GROUP-MEMBER-CT
133600         MOVE WS-IDX1 TO WS-SORT-PTR(WS-GROUP-MEMBER-CT)
133700     END-IF.
133800 8210-EXIT.
133900     EXIT.
134000*------------------------------------------------------------------
134100*  SINGLE-ASSET AD GROUP - ABSOLUTE THRESHOLDS.
134200*------------------------------------------------------------------
134300 8300-APPLY-SINGLE-ASSET-RULE.
134400     MOVE WS-SORT-PTR(1) TO WS-IDX1.
134500     IF ASTT-SCORE-RT(WS-IDX1) > 0.7
134600         MOVE 1.2 TO ASTT-BUDGET-FACTOR(WS-IDX1)
134700         MOVE "Top performer - budget increased by 20%" TO
134800             ASTT-BUDGET-REASON(WS-IDX1)
134900         PERFORM 8500-APPLY-BUDGET-CHANGE THRU 8599-EXIT
135000     ELSE
135100         IF ASTT-SCORE-RT(WS-IDX1) < 0.3
135200             MOVE 0.8 TO ASTT-BUDGET-FACTOR(WS-IDX1)
135300             MOVE "Low performer - budget decreased by 20%" TO
135400                 ASTT-BUDGET-REASON(WS-IDX1)
135500             PERFORM 8500-APPLY-BUDGET-CHANGE THRU 8599-EXIT
135600         ELSE
135700             MOVE
135800             "Single asset with average performance - budget "
135900             & "unchanged"
136000                 TO ASTT-BUDGET-REASON(WS-IDX1)
136100             ADD 1 TO WS-BUDGET-UNCHANGED-CT
136200         END-IF
136300     END-IF.
136400 8399-EXIT.
136500     EXIT.
136600*------------------------------------------------------------------
136700*  MULTI-ASSET AD GROUP - SORT DESCENDING BY SCORE (STABLE),
136800*  TOP/BOTTOM MAX(1, N DIV 4) ARE TOP/LOW PERFORMERS.  WITH
136900*  N <= 2 AN ASSET CAN BE BOTH - INCREASE RUNS FIRST, THEN
137000*  DECREASE, PER CR-1588.
137100*------------------------------------------------------------------
137200 8400-APPLY-MULTI-ASSET-RULE.
137300     PERFORM 8410-SORT-GROUP-BY-SCORE THRU 8410-EXIT.
137400     COMPUTE WS-QUARTILE-SIZE = WS-GROUP-MEMBER-CT / 4.
137500     IF WS-QUARTILE-SIZE < 1
137600         MOVE 1 TO WS-QUARTILE-SIZE.
137700     PERFORM 8430-MARK-TOP-PERFORMER THRU 8430-EXIT
137800         VARYING WS-IDX2 FROM 1 BY 1
137900         UNTIL WS-IDX2 > WS-QUARTILE-SIZE.
138000     COMPUTE WS-IDX3 =
138100         WS-GROUP-MEMBER-CT - WS-QUARTILE-SIZE + 1.
138200     PERFORM 8440-MARK-LOW-PERFORMER THRU 8440-EXIT
138300         VARYING WS-IDX2 FROM WS-IDX3 BY 1
138400         UNTIL WS-IDX2 > WS-GROUP-MEMBER-CT.
138500     COMPUTE WS-IDX3 = WS-QUARTILE-SIZE + 1.
138600     COMPUTE WS-GROUP-START-IDX =
138700         WS-GROUP-MEMBER-CT - WS-QUARTILE-SIZE.
138800     PERFORM 8450-MARK-AVERAGE-PERFORMER THRU 8450-EXIT
138900         VARYING WS-IDX2 FROM WS-IDX3 BY 1
139000         UNTIL WS-IDX2 > WS-GROUP-START-IDX.
139100 8499-EXIT.
139200     EXIT.
139300*------------------------------------------------------------------
139400 8430-MARK-TOP-PERFORMER.
139500     MOVE WS-SORT-PTR(WS-IDX2) TO WS-IDX1.
139600     MOVE 1.2 TO ASTT-BUDGET-FACTOR(WS-IDX1).
139700     MOVE "Top performer - budget increased by 20%" TO
139800         ASTT-BUDGET-REASON(WS-IDX1).
139900     PERFORM 8500-APPLY-BUDGET-CHANGE THRU 8599-EXIT.
140000 8430-EXIT.
140100     EXIT.
140200*------------------------------------------------------------------
140300 8440-MARK-LOW-PERFORMER.
140400     MOVE WS-SORT-PTR(WS-IDX2) TO WS-IDX1.
140500     MOVE 0.8 TO ASTT-BUDGET-FACTOR(WS-IDX1).
140600     MOVE "Low performer - budget decreased by 20%" TO
140700         ASTT-BUDGET-REASON(WS-IDX1).
140800     PERFORM 8500-APPLY-BUDGET-CHANGE THRU 8599-EXIT.
140900 8440-EXIT.
141000     EXIT.
141100*------------------------------------------------------------------
141200 8450-MARK-AVERAGE-PERFORMER.
141300     MOVE WS-SORT-PTR(WS-IDX2) TO WS-IDX1.
141400     IF ASTT-BUDGET-CHANGE-SW(WS-IDX1) NOT = 'Y'
141500         MOVE "Average performer - budget unchanged" TO
141600             ASTT-BUDGET-REASON(WS-IDX1)
141700         ADD 1 TO WS-BUDGET-UNCHANGED-CT
141800     END-IF.
141900 8450-EXIT.
142000     EXIT.
142100*------------------------------------------------------------------
142200*  STABLE INSERTION SORT, DESCENDING, ON SCORE.  ONLY SWAP ON A
142300*  STRICT DECREASE SO EQUAL SCORES KEEP THEIR RELATIVE ORDER.
142400*------------------------------------------------------------------
142500 8410-SORT-GROUP-BY-SCORE.
142600     PERFORM 8415-INSERT-ONE-MEMBER THRU 8415-EXIT
142700         VARYING WS-IDX1 FROM 2 BY 1
142800         UNTIL WS-IDX1 > WS-GROUP-MEMBER-CT.
142900 8410-EXIT.
143000     EXIT.
143100*------------------------------------------------------------------
143200 8415-INSERT-ONE-MEMBER.
143300     MOVE WS-SORT-PTR(WS-IDX1) TO WS-SORT-TEMP-PTR.
143400     MOVE WS-IDX1 TO WS-IDX2.
143500     PERFORM 8420-SHIFT-DOWN THRU 8420-EXIT
143600         UNTIL WS-IDX2 <= 1
143700         OR ASTT-SCORE-RT(WS-SORT-PTR(WS-IDX2 - 1))
143800             >= ASTT-SCORE-RT(WS-SORT-TEMP-PTR).
143900     MOVE WS-SORT-TEMP-PTR TO WS-SORT-PTR(WS-IDX2).
144000 8415-EXIT.
144100     EXIT.
144200*------------------------------------------------------------------
144300 8420-SHIFT-DOWN.
144400     MOVE WS-SORT-PTR(WS-IDX2 - 1) TO WS-SORT-PTR(WS-IDX2).
144500     SUBTRACT 1 FROM WS-IDX2.
144600 8420-EXIT.
144700     EXIT.
144800*------------------------------------------------------------------
144900*  APPLY ONE BUDGET CHANGE - TRUNCATE (NOT ROUND) TOWARD ZERO,
145000*  RECORD PREV/NEW, BUMP THE APPROPRIATE COUNTER.  AN ASSET
145100*  MISSING AD ID OR ASSET ID AT THIS POINT IS NOT CHANGED.
145200*------------------------------------------------------------------
145300 8500-APPLY-BUDGET-CHANGE.
145400     IF ASTT-AD-ID(WS-IDX1) = SPACES OR
145500        ASTT-FILE-ID(WS-IDX1) = SPACES
145600         GO TO 8599-EXIT.
145700     MOVE ASTT-BUDGET(WS-IDX1) TO ASTT-BUDGET-PREV-AT(WS-IDX1).
145800     COMPUTE ASTT-BUDGET-NEW-AT(WS-IDX1) =
145900         ASTT-BUDGET(WS-IDX1) * ASTT-BUDGET-FACTOR(WS-IDX1).
146000     MOVE ASTT-BUDGET(WS-IDX1) TO ASTT-PREV-BUDGET(WS-IDX1).
146100     MOVE ASTT-BUDGET-NEW-AT(WS-IDX1) TO ASTT-BUDGET(WS-IDX1).
146200     MOVE 'Y' TO ASTT-BUDGET-CHANGE-SW(WS-IDX1).
146300     ADD 1 TO WS-BUDGET-CHANGE-CT.
146400     IF ASTT-BUDGET-FACTOR(WS-IDX1) > 1
146500         ADD 1 TO WS-BUDGET-INCREASE-CT
146600     ELSE
146700         ADD 1 TO WS-BUDGET-DECREASE-CT.
146800     PERFORM 8510-WRITE-LEDGER-RECORD THRU 8510-EXIT.
146900 8599-EXIT.
147000     EXIT.
147100*------------------------------------------------------------------
147200*  CR-1660 (LAB 01/09/02) - LEDGER LINE NOW STRINGS THE EDITED
147300*  PREVIOUS/NEW BUDGET FIELDS (WS-EDIT-BUDGET/WS-EDIT-BUDGET-NEW)
147400*  THE SAME WAY THE 9000-SERIES BUDGET REPORT DOES, INSTEAD OF
147500*  THE RAW SIGNED DISPLAY AMOUNTS - THE TWO MOVES TO
147600*  WS-EDIT-BUDGET HAD BEEN CLOBBERING EACH OTHER AND THE FIELD
147700*  WAS NEVER ACTUALLY USED BY THE STRING BELOW.
147800*------------------------------------------------------------------
147900 8510-WRITE-LEDGER-RECORD.
148000     MOVE ASTT-BUDGET-PREV-AT(WS-IDX1) TO WS-EDIT-BUDGET.
148100     MOVE ASTT-BUDGET-NEW-AT(WS-IDX1) TO WS-EDIT-BUDGET-NEW.
148200     MOVE SPACES TO BUDGET-LEDGER-RECORD.
148300     STRING ASTT-FILENAME(WS-IDX1) DELIMITED BY SPACE
148400         "," DELIMITED BY SIZE
148500         ASTT-AD-ID(WS-IDX1) DELIMITED BY SPACE
148600         "," DELIMITED BY SIZE
148700         WS-EDIT-BUDGET DELIMITED BY SIZE
148800         "," DELIMITED BY SIZE
148900         WS-EDIT-BUDGET-NEW DELIMITED BY SIZE
149000         "," DELIMITED BY SIZE
149100         ASTT-BUDGET-FACTOR(WS-IDX1) DELIMITED BY SIZE
149200         "," DELIMITED BY SIZE
149300         ASTT-BUDGET-REASON(WS-IDX1) DELIMITED BY SPACE
149400         INTO BUDGET-LEDGER-RECORD.
149500     IF WS-BUDGET-CHANGE-CT = 1
149600         OPEN OUTPUT BUDGET-LEDGER-FILE
149700     END-IF.
149800     WRITE BUDGET-LEDGER-RECORD.
149900 8510-EXIT.
150000     EXIT.
150100*==================================================================
150200*  9000 SERIES - BUDGET REPORT
150300*==================================================================
150400 9000-WRITE-BUDGET-REPORT.
150500     IF WS-BUDGET-CHANGE-CT > 0
150600         CLOSE BUDGET-LEDGER-FILE.
150700     OPEN OUTPUT BUDGET-RPT-FILE.
150800     MOVE "BUDGET ADJUSTMENT REPORT" TO WS-LINE-WORK.
150900     PERFORM 9900-PRINT-BUDGET-LINE THRU 9900-EXIT.
151000     MOVE "=======================" TO WS-LINE-WORK.
151100     PERFORM 9900-PRINT-BUDGET-LINE THRU 9900-EXIT.
151200     MOVE SPACES TO WS-LINE-WORK.
151300     PERFORM 9900-PRINT-BUDGET-LINE THRU 9900-EXIT.
151400     MOVE "SUMMARY:" TO WS-LINE-WORK.
151500     PERFORM 9900-PRINT-BUDGET-LINE THRU 9900-EXIT.
151600     MOVE "--------" TO WS-LINE-WORK.
151700     PERFORM 9900-PRINT-BUDGET-LINE THRU 9900-EXIT.
151800     MOVE WS-BUDGET-CHANGE-CT TO WS-EDIT-COUNT.
151900     STRING "Total budget changes: " DELIMITED BY SIZE
152000         WS-EDIT-COUNT DELIMITED BY SIZE
152100         INTO WS-LINE-WORK.
152200     PERFORM 9900-PRINT-BUDGET-LINE THRU 9900-EXIT.
152300     MOVE WS-BUDGET-SKIPPED-CT TO WS-EDIT-COUNT.
152400     STRING "Skipped assets: " DELIMITED BY SIZE
152500         WS-EDIT-COUNT DELIMITED BY SIZE
152600         INTO WS-LINE-WORK.
152700     PERFORM 9900-PRINT-BUDGET-LINE THRU 9900-EXIT.
152800     MOVE WS-BUDGET-UNCHANGED-CT TO WS-EDIT-COUNT.
152900     STRING "Unchanged assets: " DELIMITED BY SIZE
153000         WS-EDIT-COUNT DELIMITED BY SIZE
153100         INTO WS-LINE-WORK.
153200     PERFORM 9900-PRINT-BUDGET-LINE THRU 9900-EXIT.
153300     IF WS-BUDGET-CHANGE-CT = 0
153400         MOVE "No budget changes were made in this run." TO
153500             WS-LINE-WORK
153600         PERFORM 9900-PRINT-BUDGET-LINE THRU 9900-EXIT
153700     ELSE
153800         PERFORM 9100-PRINT-INCREASES THRU 9199-EXIT
153900         PERFORM 9200-PRINT-DECREASES THRU 9299-EXIT
154000     END-IF.
154100     PERFORM 9300-PRINT-UNCHANGED THRU 9399-EXIT.
154200     PERFORM 9400-PRINT-SKIPPED THRU 9499-EXIT.
154300     CLOSE BUDGET-RPT-FILE.
154400 9999-EXIT.
154500     EXIT.
154600*------------------------------------------------------------------
154700 9100-PRINT-INCREASES.
154800     MOVE "BUDGET INCREASES:" TO WS-LINE-WORK.
154900     PERFORM 9900-PRINT-BUDGET-LINE THRU 9900-EXIT.
155000     MOVE 0 TO WS-IDX3.
155100     PERFORM 9150-PRINT-IF-INCREASE THRU 9150-EXIT
155200         VARYING WS-IDX1 FROM 1 BY 1
155300         UNTIL WS-IDX1 > WS-ASSET-TOTAL-CT.
155400     IF WS-IDX3 = 0
155500         MOVE "No budget increases in this run." TO
155600             WS-LINE-WORK
155700         PERFORM 9900-PRINT-BUDGET-LINE THRU 9900-EXIT
155800     END-IF.
155900 9199-EXIT.
156000     EXIT.
156100*------------------------------------------------------------------
156200 9150-PRINT-IF-INCREASE.
156300     IF ASTT-BUDGET-CHANGE-SW(WS-IDX1) = 'Y'
156400         AND ASTT-BUDGET-FACTOR(WS-IDX1) > 1
156500         ADD 1 TO WS-IDX3
156600         PERFORM 9500-PRINT-CHANGE-DETAIL THRU 9599-EXIT
156700     END-IF.
156800 9150-EXIT.
156900     EXIT.
157000*------------------------------------------------------------------
157100 9200-PRINT-DECREASES.
157200     MOVE "BUDGET DECREASES:" TO WS-LINE-WORK.
157300     PERFORM 9900-PRINT-BUDGET-LINE THRU 9900-EXIT.
157400     MOVE 0 TO WS-IDX3.
157500     PERFORM 9250-PRINT-IF-DECREASE THRU 9250-EXIT
157600         VARYING WS-IDX1 FROM 1 BY 1
157700         UNTIL WS-IDX1 > WS-ASSET-TOTAL-CT.
157800     IF WS-IDX3 = 0
157900         MOVE "No budget decreases in this run." TO
158000             WS-LINE-WORK
158100         PERFORM 9900-PRINT-BUDGET-LINE THRU 9900-EXIT
158200     END-IF.
158300 9299-EXIT.
158400     EXIT.
158500*------------------------------------------------------------------
158600 9250-PRINT-IF-DECREASE.
158700     IF ASTT-BUDGET-CHANGE-SW(WS-IDX1) = 'Y'
158800         AND ASTT-BUDGET-FACTOR(WS-IDX1) < 1
158900         ADD 1 TO WS-IDX3
159000         PERFORM 9500-PRINT-CHANGE-DETAIL THRU 9599-EXIT
159100     END-IF.
159200 9250-EXIT.
159300     EXIT.
159400*------------------------------------------------------------------
159500 9500-PRINT-CHANGE-DETAIL.
159600     STRING "Asset: " DELIMITED BY SIZE
159700         ASTT-FILENAME(WS-IDX1) DELIMITED BY SPACE
159800         INTO WS-LINE-WORK.
159900     PERFORM 9900-PRINT-BUDGET-LINE THRU 9900-EXIT.
160000     STRING "Ad ID: " DELIMITED BY SIZE
160100         ASTT-AD-ID(WS-IDX1) DELIMITED BY SPACE
160200         INTO WS-LINE-WORK.
160300     PERFORM 9900-PRINT-BUDGET-LINE THRU 9900-EXIT.
160400     MOVE ASTT-BUDGET-PREV-AT(WS-IDX1) TO WS-EDIT-BUDGET.
160500     STRING "Previous budget: " DELIMITED BY SIZE
160600         WS-EDIT-BUDGET DELIMITED BY SIZE
160700         INTO WS-LINE-WORK.
160800     PERFORM 9900-PRINT-BUDGET-LINE THRU 9900-EXIT.
160900     MOVE ASTT-BUDGET-NEW-AT(WS-IDX1) TO WS-EDIT-BUDGET.
161000     STRING "New budget: " DELIMITED BY SIZE
161100         WS-EDIT-BUDGET DELIMITED BY SIZE
161200         INTO WS-LINE-WORK.
161300     PERFORM 9900-PRINT-BUDGET-LINE THRU 9900-EXIT.
161400     STRING "Reason: " DELIMITED BY SIZE
161500         ASTT-BUDGET-REASON(WS-IDX1) DELIMITED BY SPACE
161600         INTO WS-LINE-WORK.
161700     PERFORM 9900-PRINT-BUDGET-LINE THRU 9900-EXIT.
161800 9599-EXIT.
161900     EXIT.
162000*------------------------------------------------------------------
162100 9300-PRINT-UNCHANGED.
162200     MOVE "UNCHANGED ASSETS:" TO WS-LINE-WORK.
162300     PERFORM 9900-PRINT-BUDGET-LINE THRU 9900-EXIT.
162400     MOVE 0 TO WS-IDX3.
162500     PERFORM 9350-PRINT-IF-UNCHANGED THRU 9350-EXIT
162600         VARYING WS-IDX1 FROM 1 BY 1
162700         UNTIL WS-IDX1 > WS-ASSET-TOTAL-CT.
162800     IF WS-IDX3 = 0
162900         MOVE "No unchanged assets in this run." TO
163000             WS-LINE-WORK
163100         PERFORM 9900-PRINT-BUDGET-LINE THRU 9900-EXIT
163200     END-IF.
163300 9399-EXIT.
163400     EXIT.
163500*------------------------------------------------------------------
163600 9350-PRINT-IF-UNCHANGED.
163700     IF ASTT-OVERALL-VALID-SW(WS-IDX1) = 'Y'
163800         AND ASTT-BUDGET-SKIP-SW(WS-IDX1) NOT = 'Y'
163900         AND ASTT-BUDGET-CHANGE-SW(WS-IDX1) NOT = 'Y'
164000         ADD 1 TO WS-IDX3
164100         STRING "Asset: " DELIMITED BY SIZE
164200             ASTT-FILENAME(WS-IDX1) DELIMITED BY SPACE
164300             INTO WS-LINE-WORK
164400         PERFORM 9900-PRINT-BUDGET-LINE THRU 9900-EXIT
164500         STRING "Ad ID: " DELIMITED BY SIZE
164600             ASTT-AD-ID(WS-IDX1) DELIMITED BY SPACE
164700             INTO WS-LINE-WORK
164800         PERFORM 9900-PRINT-BUDGET-LINE THRU 9900-EXIT
164900         MOVE ASTT-BUDGET(WS-IDX1) TO WS-EDIT-BUDGET
165000         STRING "Current budget: " DELIMITED BY SIZE
165100             WS-EDIT-BUDGET DELIMITED BY SIZE
165200             INTO WS-LINE-WORK
165300         PERFORM 9900-PRINT-BUDGET-LINE THRU 9900-EXIT
165400         MOVE ASTT-SCORE-RT(WS-IDX1) TO WS-EDIT-SCORE
165500         STRING "Performance score: " DELIMITED BY SIZE
165600             WS-EDIT-SCORE DELIMITED BY SIZE
165700             INTO WS-LINE-WORK
165800         PERFORM 9900-PRINT-BUDGET-LINE THRU 9900-EXIT
165900         STRING "Reason: " DELIMITED BY SIZE
166000             ASTT-BUDGET-REASON(WS-IDX1) DELIMITED BY SPACE
166100             INTO WS-LINE-WORK
166200         PERFORM 9900-PRINT-BUDGET-LINE THRU 9900-EXIT
166300     END-IF.
166400 9350-EXIT.
166500     EXIT.
166600*------------------------------------------------------------------
166700 9400-PRINT-SKIPPED.
166800     MOVE "SKIPPED ASSETS:" TO WS-LINE-WORK.
166900     PERFORM 9900-PRINT-BUDGET-LINE THRU 9900-EXIT.
167000     MOVE 0 TO WS-IDX3.
167100     PERFORM 9450-PRINT-IF-SKIPPED THRU 9450-EXIT
167200         VARYING WS-IDX1 FROM 1 BY 1
167300         UNTIL WS-IDX1 > WS-ASSET-TOTAL-CT.
167400     IF WS-IDX3 = 0
167500         MOVE "No assets were skipped in this run." TO
167600             WS-LINE-WORK
167700         PERFORM 9900-PRINT-BUDGET-LINE THRU 9900-EXIT
167800     END-IF.
167900 9499-EXIT.
168000     EXIT.
168100*------------------------------------------------------------------
168200 9450-PRINT-IF-SKIPPED.
168300     IF ASTT-BUDGET-SKIP-SW(WS-IDX1) = 'Y'
168400         ADD 1 TO WS-IDX3
168500         STRING "Asset: " DELIMITED BY SIZE
168600             ASTT-FILENAME(WS-IDX1) DELIMITED BY SPACE
168700             INTO WS-LINE-WORK
168800         PERFORM 9900-PRINT-BUDGET-LINE THRU 9900-EXIT
168900         STRING "Asset ID: " DELIMITED BY SIZE
169000             ASTT-FILE-ID(WS-IDX1) DELIMITED BY SPACE
169100             INTO WS-LINE-WORK
169200         PERFORM 9900-PRINT-BUDGET-LINE THRU 9900-EXIT
169300         IF ASTT-AD-ID(WS-IDX1) NOT = SPACES
169400             STRING "Ad ID: " DELIMITED BY SIZE
169500                 ASTT-AD-ID(WS-IDX1) DELIMITED BY SPACE
169600                 INTO WS-LINE-WORK
169700             PERFORM 9900-PRINT-BUDGET-LINE THRU 9900-EXIT
169800         END-IF
169900         STRING "Reason: " DELIMITED BY SIZE
170000             ASTT-BUDGET-SKIP-REASON(WS-IDX1)
170100                 DELIMITED BY SPACE
170200             INTO WS-LINE-WORK
170300         PERFORM 9900-PRINT-BUDGET-LINE THRU 9900-EXIT
170400     END-IF.
170500 9450-EXIT.
170600     EXIT.
170700*------------------------------------------------------------------
170800 9900-PRINT-BUDGET-LINE.
170900     MOVE WS-LINE-WORK TO BUDGET-RPT-RECORD.
171000     WRITE BUDGET-RPT-RECORD.
171100     MOVE SPACES TO WS-LINE-WORK.
171200 9900-EXIT.
171300     EXIT.
171400*==================================================================
171500*  9990 SERIES - END OF JOB HOUSEKEEPING
171600*==================================================================
171700 9990-END-OF-JOB.
171800     DISPLAY "ASTRORG1 - ASSET REORG BATCH COMPLETE".
171900 9990-EXIT.
172000     EXIT.
