000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. AD-PERFORMANCE-TABLE.
000300 AUTHOR. R-F-KOWALSKI.
000400 INSTALLATION. MARKETING-SYSTEMS-DATA-MART.
000500 DATE-WRITTEN. 03/21/1986.
000600 DATE-COMPILED. 03/21/1986.
000700 SECURITY. COMPANY CONFIDENTIAL - ASSET MGMT DISTRIBUTION ONLY.
000800*****************************************************************
000900*  AD-PERFORMANCE-TABLE                                         *
001000*  LAYOUT OF THE ADVERTISING-PERFORMANCE REFERENCE TABLE.  ONE  *
001100*  ROW PER ASSET-TO-AD LINK, CARRYING THE CLICK/IMPRESSION/     *
001200*  CONVERSION COUNTS AND CURRENT BUDGET THAT ASSET-REORG-BATCH  *
001300*  JOINS TO THE INVENTORY ON ASSET ID (OR, FAILING THAT, ON     *
001400*  ASSET NAME) TO ENRICH EACH WORKING ASSET RECORD.             *
001500*****************************************************************
001600*                 C H A N G E   L O G
001700*----------------------------------------------------------------
001800* DATE      BY   REQUEST    DESCRIPTION                         *
001900*----------------------------------------------------------------
002000* 03/21/86  RFK  INIT       ORIGINAL LAYOUT.                    CR0115
002100* 07/02/89  RFK  CR-0402    ADDED ASSET-NAME AS FALLBACK JOIN   CR0402
002200*                           KEY - TOO MANY FEEDS OMIT ASSET ID.      *
002300* 02/14/93  LAB  CR-0955    ADDED HEADER/TRAILER REDEFINES SO   CR0955
002400*                           THE FEED CAN CARRY A RUN-CONTROL         *
002500*                           RECORD COUNT LIKE THE OTHER TABLES.      *
002600* 09/09/98  DJH  Y2K-0008   CONFIRMED NO 2-DIGIT YEAR FIELDS    Y2K008
002700*                           ON THIS TABLE.  NO CHANGE.               *
002800* 12/03/01  RFK  CR-1653    TRAILER RECORD-COUNT AND BUDGET-      CR1653
002900*                           TOTAL-AT WERE COMP-3 - THIS SHOP           *
003000*                           HAS NEVER PACKED A METADATA TABLE          *
003100*                           FIELD.  CHANGED BACK TO DISPLAY.           *
003200*----------------------------------------------------------------
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM
003700     CLASS VALID-MONEY-DIGIT IS "0" THRU "9".
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT AD-PERFORMANCE-TABLE ASSIGN TO "ADSPRF"
004100         ORGANIZATION IS LINE SEQUENTIAL.
004200 DATA DIVISION.
004300 FILE SECTION.
004400 FD  AD-PERFORMANCE-TABLE
004500     LABEL RECORD IS STANDARD.
004600 01  AD-PERFORMANCE-TABLE.
004700     05  ADP-RECORD-TYPE-CDE              PIC X(01).
004800         88  ADP-TYPE-HEADER                  VALUE 'H'.
004900         88  ADP-TYPE-DETAIL                  VALUE 'D'.
005000         88  ADP-TYPE-TRAILER                 VALUE 'T'.
005100     05  ADP-DETAIL-AREA.
005200         10  ADP-ASSET-ID                 PIC X(12).
005300         10  ADP-AD-ID                    PIC X(12).
005400         10  ADP-ASSET-NAME                PIC X(80).
005500         10  ADP-BUDGET-AT                PIC 9(07).
005600         10  ADP-CLICKS-CT                PIC 9(07).
005700         10  ADP-IMPRESSIONS-CT           PIC 9(09).
005800         10  ADP-CONVERSIONS-CT           PIC 9(07).
005900         10  FILLER                       PIC X(26).
006000     05  ADP-HEADER-AREA REDEFINES ADP-DETAIL-AREA.
006100         10  ADP-HDR-RUN-DATE             PIC 9(08).
006200         10  ADP-HDR-CAMPAIGN-SYSTEM-ID   PIC X(20).
006300         10  FILLER                       PIC X(132).
006400     05  ADP-TRAILER-AREA REDEFINES ADP-DETAIL-AREA.
006500         10  ADP-TRL-RECORD-COUNT         PIC 9(09).
006600         10  ADP-TRL-BUDGET-TOTAL-AT      PIC 9(13)V9(02).
006700         10  FILLER                       PIC X(142).
006800     05  ADP-DETAIL-AREA-NO-NAME REDEFINES ADP-DETAIL-AREA.
006900         10  ADP-NN-ASSET-ID              PIC X(12).
007000         10  ADP-NN-AD-ID                 PIC X(12).
007100         10  ADP-NN-BUDGET-AT             PIC 9(07).
007200         10  ADP-NN-CLICKS-CT             PIC 9(07).
007300         10  ADP-NN-IMPRESSIONS-CT        PIC 9(09).
007400         10  ADP-NN-CONVERSIONS-CT        PIC 9(07).
007500         10  FILLER                       PIC X(106).
007600 WORKING-STORAGE SECTION.
007700 01  FILLER                               PIC X(01) VALUE SPACE.
007800 PROCEDURE DIVISION.
007900 0000-LAYOUT-DOC-ONLY.
008000     STOP RUN.
