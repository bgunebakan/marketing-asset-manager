000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. LICENSE-BUYOUT-TABLE.
000300 AUTHOR. R-F-KOWALSKI.
000400 INSTALLATION. MARKETING-SYSTEMS-DATA-MART.
000500 DATE-WRITTEN. 03/14/1986.
000600 DATE-COMPILED. 03/14/1986.
000700 SECURITY. COMPANY CONFIDENTIAL - ASSET MGMT DISTRIBUTION ONLY.
000800*****************************************************************
000900*  LICENSE-BUYOUT-TABLE                                         *
001000*  DEFINES THE ONE-RECORD-PER-CODE LAYOUT OF THE LICENSING      *
001100*  BUYOUT REFERENCE TABLE READ BY THE NIGHTLY ASSET REORG       *
001200*  BATCH (ASSET-REORG-BATCH) TO VALIDATE WHETHER A CREATIVE     *
001300*  ASSET'S BUYOUT CODE IS STILL IN FORCE.  THIS MEMBER IS THE   *
001400*  SYSTEM OF RECORD FOR THE BUYOUT TABLE SHAPE - KEEP IT IN     *
001500*  STEP WITH THE WORKING-STORAGE TABLE ENTRY IN ASTRORG1.       *
001600*****************************************************************
001700*                 C H A N G E   L O G
001800*----------------------------------------------------------------
001900* DATE      BY   REQUEST    DESCRIPTION                         *
002000*----------------------------------------------------------------
002100* 03/14/86  RFK  INIT       ORIGINAL LAYOUT - BUYOUT CODE AND   CR0112
002200*                           EXPIRATION DATE ONLY.                    *
002300* 11/02/88  RFK  CR-0341    ADDED VENDOR-SOURCE-CDE - LEGAL     CR0341
002400*                           WANTS TO KNOW WHO SOLD THE BUYOUT.       *
002500* 06/19/91  MTS  CR-0788    ADDED OLD-STYLE (PRE-91) REDEFINE   CR0788
002600*                           FOR THE SIX-DIGIT DATE FEED STILL        *
002700*                           COMING FROM THE LEGACY RIGHTS SYS.       *
002800* 09/09/98  DJH  Y2K-0007   DATE FIELDS CONFIRMED 4-DIGIT YEAR  Y2K007
002900*                           READY.  NO LAYOUT CHANGE REQUIRED.       *
003000* 12/03/01  RFK  CR-1655    TRAILER RECORD-COUNT WAS COMP-3 -     CR1655
003100*                           NO OTHER LICENSING TABLE PACKS A           *
003200*                           TRAILER COUNT.  CHANGED BACK TO            *
003300*                           DISPLAY.                                   *
003400*----------------------------------------------------------------
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     CLASS VALID-BUYOUT-DIGIT IS "0" THRU "9".
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT LICENSE-BUYOUT-TABLE ASSIGN TO "BUYTBL"
004300         ORGANIZATION IS LINE SEQUENTIAL.
004400 DATA DIVISION.
004500 FILE SECTION.
004600 FD  LICENSE-BUYOUT-TABLE
004700     LABEL RECORD IS STANDARD.
004800 01  LICENSE-BUYOUT-TABLE.
004900     05  BUY-RECORD-TYPE-CDE             PIC X(01).
005000         88  BUY-TYPE-HEADER                 VALUE 'H'.
005100         88  BUY-TYPE-DETAIL                 VALUE 'D'.
005200         88  BUY-TYPE-TRAILER                VALUE 'T'.
005300     05  BUY-DETAIL-AREA.
005400         10  BUY-BUYOUT-CODE              PIC X(10).
005500         10  BUY-EXPIRATION-DATE-TXT      PIC X(10).
005600         10  BUY-VENDOR-SOURCE-CDE        PIC X(04).
005700             88  BUY-VENDOR-GETTY             VALUE 'GETY'.
005800             88  BUY-VENDOR-SHUTTER           VALUE 'SHUT'.
005900             88  BUY-VENDOR-INTERNAL          VALUE 'HOUS'.
006000             88  BUY-VENDOR-UNKNOWN           VALUE 'UNKN'.
006100         10  FILLER                       PIC X(55).
006200     05  BUY-HEADER-AREA REDEFINES BUY-DETAIL-AREA.
006300         10  BUY-HDR-EXTRACT-DATE         PIC 9(08).
006400         10  BUY-HDR-EXTRACT-SOURCE       PIC X(20).
006500         10  FILLER                       PIC X(51).
006600     05  BUY-TRAILER-AREA REDEFINES BUY-DETAIL-AREA.
006700         10  BUY-TRL-RECORD-COUNT         PIC 9(07).
006800         10  FILLER                       PIC X(76).
006900     05  BUY-DETAIL-AREA-OLD-FMT REDEFINES BUY-DETAIL-AREA.
007000         10  BUY-OLD-BUYOUT-CODE          PIC X(10).
007100         10  BUY-OLD-EXPIRATION-DATE-YMD  PIC 9(06).
007200         10  FILLER                       PIC X(63).
007300 WORKING-STORAGE SECTION.
007400 01  FILLER                               PIC X(01) VALUE SPACE.
007500 PROCEDURE DIVISION.
007600 0000-LAYOUT-DOC-ONLY.
007700     STOP RUN.
