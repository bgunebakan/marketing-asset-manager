000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. ASSET-QUALITY-ANALYSIS.
000300 AUTHOR. L-A-BISHOP.
000400 INSTALLATION. MARKETING-SYSTEMS-DATA-MART.
000500 DATE-WRITTEN. 05/07/1987.
000600 DATE-COMPILED. 05/07/1987.
000700 SECURITY. COMPANY CONFIDENTIAL - ASSET MGMT DISTRIBUTION ONLY.
000800*****************************************************************
000900*  ASSET-QUALITY-ANALYSIS                                       *
001000*  LAYOUT OF THE PER-ASSET QUALITY ANALYSIS TABLE.  ONE ROW     *
001100*  PER ASSET FILENAME, CARRYING THE VENDOR IMAGE-ANALYSIS       *
001200*  QUALITY SCORE AND PRIVACY-COMPLIANCE FLAG THAT ASSET-REORG-  *
001300*  BATCH LOOKS UP WHEN IT VALIDATES AN ASSET.  A STATUS OF 'E'  *
001400*  MEANS THE VENDOR'S ANALYSIS RUN FAILED FOR THAT FILE - THE   *
001500*  BATCH THEN TREATS BOTH THE SCORE AND THE PRIVACY FLAG AS     *
001600*  MISSING RATHER THAN TRUSTING A PARTIAL RESULT.               *
001700*****************************************************************
001800*                 C H A N G E   L O G
001900*----------------------------------------------------------------
002000* DATE      BY   REQUEST    DESCRIPTION                         *
002100*----------------------------------------------------------------
002200* 05/07/87  LAB  INIT       ORIGINAL LAYOUT - QUALITY SCORE     CR0204
002300*                           AND STATUS CODE ONLY.                    *
002400* 10/30/90  LAB  CR-0705    ADDED PRIVACY FLAG - LEGAL NOW      CR0705
002500*                           REQUIRES A PRIVACY CHECK ALONGSIDE       *
002600*                           THE QUALITY SCORE ON EVERY ASSET.        *
002700* 09/09/98  DJH  Y2K-0011   NO DATE FIELDS ON THIS TABLE. NO    Y2K011
002800*                           CHANGE REQUIRED.                        *
002900* 12/03/01  LAB  CR-1652    TRAILER RECORD-COUNT AND FAILED-      CR1652
003000*                           COUNT WERE COMP-3 - PACKED FIELDS          *
003100*                           DO NOT APPEAR ANYWHERE ELSE IN THIS        *
003200*                           METADATA SET.  CHANGED BACK TO             *
003300*                           DISPLAY.                                   *
003400*----------------------------------------------------------------
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM
003900     CLASS VALID-SCORE-DIGIT IS "0" THRU "9".
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT ASSET-QUALITY-ANALYSIS ASSIGN TO "QALTBL"
004300         ORGANIZATION IS LINE SEQUENTIAL.
004400 DATA DIVISION.
004500 FILE SECTION.
004600 FD  ASSET-QUALITY-ANALYSIS
004700     LABEL RECORD IS STANDARD.
004800 01  ASSET-QUALITY-ANALYSIS.
004900     05  QAL-RECORD-TYPE-CDE               PIC X(01).
005000         88  QAL-TYPE-HEADER                   VALUE 'H'.
005100         88  QAL-TYPE-DETAIL                   VALUE 'D'.
005200         88  QAL-TYPE-TRAILER                  VALUE 'T'.
005300     05  QAL-DETAIL-AREA.
005400         10  QAL-FILENAME                  PIC X(80).
005500         10  QAL-QUALITY-SCORE              PIC 9(03)V9(01).
005600         10  QAL-PRIVACY-CDE                PIC X(01).
005700             88  QAL-PRIVACY-YES                VALUE 'Y'.
005800             88  QAL-PRIVACY-NO                 VALUE 'N'.
005900         10  QAL-STATUS-CDE                 PIC X(01).
006000             88  QAL-STATUS-OK                  VALUE 'K'.
006100             88  QAL-STATUS-ERROR               VALUE 'E'.
006200         10  FILLER                         PIC X(14).
006300     05  QAL-HEADER-AREA REDEFINES QAL-DETAIL-AREA.
006400         10  QAL-HDR-RUN-DATE               PIC 9(08).
006500         10  QAL-HDR-VENDOR-NAME             PIC X(20).
006600         10  FILLER                         PIC X(71).
006700     05  QAL-TRAILER-AREA REDEFINES QAL-DETAIL-AREA.
006800         10  QAL-TRL-RECORD-COUNT           PIC 9(07).
006900         10  QAL-TRL-FAILED-COUNT           PIC 9(05).
007000         10  FILLER                         PIC X(91).
007100     05  QAL-DETAIL-AREA-OLD-FMT REDEFINES QAL-DETAIL-AREA.
007200         10  QAL-OLD-FILENAME               PIC X(80).
007300         10  QAL-OLD-QUALITY-SCORE          PIC 9(03)V9(01).
007400         10  FILLER                         PIC X(16).
007500 WORKING-STORAGE SECTION.
007600 01  FILLER                                 PIC X(01) VALUE SPACE.
007700 PROCEDURE DIVISION.
007800 0000-LAYOUT-DOC-ONLY.
007900     STOP RUN.
