000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. BUDGET-CHANGE-LEDGER.
000300 AUTHOR. D-J-HOANG.
000400 INSTALLATION. MARKETING-SYSTEMS-DATA-MART.
000500 DATE-WRITTEN. 06/18/1988.
000600 DATE-COMPILED. 06/18/1988.
000700 SECURITY. COMPANY CONFIDENTIAL - ASSET MGMT DISTRIBUTION ONLY.
000800*****************************************************************
000900*  BUDGET-CHANGE-LEDGER                                         *
001000*  OUTPUT LAYOUT OF THE BUDGET-CHANGES LEDGER WRITTEN BY THE    *
001100*  BUDGET MANAGER STEP OF ASSET-REORG-BATCH.  ONE ROW IS        *
001200*  WRITTEN EVERY TIME AN ASSET'S ADVERTISING BUDGET IS BUMPED   *
001300*  UP OR DOWN BECAUSE OF ITS RELATIVE PERFORMANCE WITHIN ITS    *
001400*  ADVERTISEMENT GROUP.  FINANCE RECONCILES THIS FILE AGAINST   *
001500*  THE BUDGET REPORT TOTALS EACH MORNING.                       *
001600*****************************************************************
001700*                 C H A N G E   L O G
001800*----------------------------------------------------------------
001900* DATE      BY   REQUEST    DESCRIPTION                         *
002000*----------------------------------------------------------------
002100* 06/18/88  DJH  INIT       ORIGINAL LAYOUT.                    CR0289
002200* 03/03/92  DJH  CR-0910    ADDED REASON TEXT - FINANCE WANTED  CR0910
002300*                           TO SEE WHY EACH CHANGE WAS MADE          *
002400*                           WITHOUT CROSS-REFERENCING THE             *
002500*                           BUDGET REPORT.                           *
002600* 09/09/98  DJH  Y2K-0012   NO DATE FIELDS ON THIS LEDGER. NO   Y2K012
002700*                           CHANGE REQUIRED.                        *
002800* 12/03/01  DJH  CR-1654    TRAILER INCREASE/DECREASE COUNTS      CR1654
002900*                           WERE COMP-3 - CHANGED BACK TO              *
003000*                           DISPLAY, THE SAME AS EVERY OTHER           *
003100*                           TRAILER COUNT IN THE METADATA SET.         *
003200*----------------------------------------------------------------
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM
003700     CLASS VALID-LEDGER-DIGIT IS "0" THRU "9".
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT BUDGET-CHANGE-LEDGER ASSIGN TO "BUDLDG"
004100         ORGANIZATION IS LINE SEQUENTIAL.
004200 DATA DIVISION.
004300 FILE SECTION.
004400 FD  BUDGET-CHANGE-LEDGER
004500     LABEL RECORD IS STANDARD.
004600 01  BUDGET-CHANGE-LEDGER.
004700     05  BCL-RECORD-TYPE-CDE               PIC X(01).
004800         88  BCL-TYPE-HEADER                   VALUE 'H'.
004900         88  BCL-TYPE-DETAIL                   VALUE 'D'.
005000         88  BCL-TYPE-TRAILER                  VALUE 'T'.
005100     05  BCL-DETAIL-AREA.
005200         10  BCL-FILENAME                  PIC X(80).
005300         10  BCL-AD-ID                     PIC X(12).
005400         10  BCL-PREVIOUS-BUDGET-AT        PIC 9(07).
005500         10  BCL-NEW-BUDGET-AT             PIC 9(07).
005600         10  BCL-ADJUSTMENT-FACTOR-RT      PIC 9(01)V9(02).
005700         10  BCL-REASON-TXT                PIC X(60).
005800         10  FILLER                        PIC X(07).
005900     05  BCL-HEADER-AREA REDEFINES BCL-DETAIL-AREA.
006000         10  BCL-HDR-RUN-DATE               PIC 9(08).
006100         10  BCL-HDR-PRIOR-RUN-DATE         PIC 9(08).
006200         10  FILLER                         PIC X(157).
006300     05  BCL-TRAILER-AREA REDEFINES BCL-DETAIL-AREA.
006400         10  BCL-TRL-INCREASE-COUNT         PIC 9(05).
006500         10  BCL-TRL-DECREASE-COUNT         PIC 9(05).
006600         10  FILLER                         PIC X(166).
006700     05  BCL-DETAIL-AREA-NO-REASON REDEFINES BCL-DETAIL-AREA.
006800         10  BCL-NR-FILENAME                PIC X(80).
006900         10  BCL-NR-AD-ID                   PIC X(12).
007000         10  BCL-NR-PREVIOUS-BUDGET-AT      PIC 9(07).
007100         10  BCL-NR-NEW-BUDGET-AT           PIC 9(07).
007200         10  BCL-NR-ADJUSTMENT-FACTOR-RT    PIC 9(01)V9(02).
007300         10  FILLER                         PIC X(67).
007400 WORKING-STORAGE SECTION.
007500 01  FILLER                                 PIC X(01) VALUE SPACE.
007600 PROCEDURE DIVISION.
007700 0000-LAYOUT-DOC-ONLY.
007800     STOP RUN.
